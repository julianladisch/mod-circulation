000100********************************************************
000200*    LNBPS-LNREC  --  LOANS.DAT RECORD LAYOUT           *
000300*    ONE LOAN PER RECORD, LINE-SEQUENTIAL DISPLAY TEXT. *
000400*    ALL DATE/TIME FIELDS ARE THE SHOP-STANDARD 19-BYTE *
000500*    YYYY-MM-DDTHH:MM:SS STAMP -- SEE LNBPS-DTTMWRK FOR *
000600*    THE SPLIT-APART WORKING-STORAGE VIEW OF THESE.     *
000700*    RECORD IS 149 BYTES, FILLER(14) PADS OUT THE TAIL. *
000800********************************************************
000900 01  LOAN-REC.
001000     05  LN-LOAN-ID                  PIC X(36).
001100     05  LN-LOAN-DATE                PIC X(19).
001200     05  LN-DUE-DATE                 PIC X(19).
001300     05  LN-RETURN-DATE              PIC X(19).
001400     05  LN-STATUS                   PIC X(6).
001500         88  LN-STATUS-OPEN                   VALUE 'OPEN  '.
001600         88  LN-STATUS-CLOSED                 VALUE 'CLOSED'.
001700     05  LN-ITEM-LOST                PIC X(1).
001800         88  LN-ITEM-IS-LOST                  VALUE 'Y'.
001900         88  LN-ITEM-NOT-LOST                 VALUE 'N'.
002000     05  LN-DUE-DATE-CHANGED-RECALL  PIC X(1).
002100         88  LN-DUE-DATE-RECALLED             VALUE 'Y'.
002200         88  LN-DUE-DATE-NOT-RECALLED         VALUE 'N'.
002300     05  LN-RENEWAL-COUNT            PIC 9(3).
002400     05  LN-HAS-OPEN-FEES-FINES      PIC X(1).
002500         88  LN-OPEN-FEES-FINES-YES           VALUE 'Y'.
002600         88  LN-OPEN-FEES-FINES-NO            VALUE 'N'.
002700     05  LN-HAS-ANY-FEES-FINES       PIC X(1).
002800         88  LN-ANY-FEES-FINES-YES            VALUE 'Y'.
002900         88  LN-ANY-FEES-FINES-NO             VALUE 'N'.
003000     05  LN-LATEST-FF-CLOSE-DATE     PIC X(19).
003100     05  LN-SERVICE-POINT-ID         PIC X(10).
003200     05  FILLER                      PIC X(14).
003300*
003400*    WORKING-STORAGE COMPANION -- THE RENEWAL COUNT IS
003500*    KEPT ZONED ON THE FILE (SHOP RULE, NO COMP-3 CROSSES
003600*    A FILE BOUNDARY) BUT EVERY DRIVER THAT BUMPS IT DOES
003700*    THE ARITHMETIC IN THE PACKED COMPANION BELOW AND
003800*    RE-EDITS BACK TO LN-RENEWAL-COUNT BEFORE THE REWRITE.
003900*
004000 01  WS-LN-RENEWAL-COUNT-P           PIC 9(3)  COMP-3.
