000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     OVDMIN00.
000300 AUTHOR.         R MCKENZIE.
000400 INSTALLATION.   LNCNTR2503 CIRCULATION BATCH RULES.
000500 DATE-WRITTEN.   09/02/1992.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY - CIRCULATION BATCH.
000800*
000900****************************************************************
001000*    OVDMIN00  --  OVERDUE-MINUTES BATCH                       *
001100*    FOR EACH LOAN ON LOANS.DAT, COMPUTES HOW MANY MINUTES THE *
001200*    LOAN IS OVERDUE AS OF THE SYSTEM DATE-TIME GIVEN ON THE   *
001300*    COMMAND LINE, OPTIONALLY EXCLUDING THE HOURS THE ITEM'S   *
001400*    SERVICE POINT WAS CLOSED (OVERDUE-FINE-POLICY.DAT), THEN  *
001500*    REDUCES THE FIGURE TO ZERO WHEN A GRACE PERIOD FROM       *
001600*    LOAN-POLICY.DAT HAS NOT BEEN EXCEEDED.  ONE SERVICE       *
001700*    POINT'S OPENING-INTERVALS.DAT TIMETABLE IS LOADED ONCE AT *
001800*    THE START OF THE RUN.                                     *
001900*                                                              *
002000*    CHANGE LOG.                                               *
002100*    09/02/92 RHM  ORIGINAL VERSION, REQ 4602.                 *
002200*    06/14/93 DLK  OPENING-HOURS OVERLAP CLAMP CORRECTED --    *
002300*             WAS COUNTING A CLOSED INTERVAL THAT MERELY       *
002400*             TOUCHED THE DUE DATE (REQ 4718).                 *
002500*    01/09/95 DLK  GRACE-FOR-RECALLS 'UNSET' TREATED AS Y      *
002600*             PER THE POLICY MANUAL, NOT AS N (REQ 5033).      *
002700*    11/20/98 PJS  Y2K -- ABSOLUTE-MINUTE ARITHMETIC ALREADY   *
002800*             CARRIES 4-DIGIT YEARS THROUGH LNBPS-DTTMWRK,     *
002900*             VERIFIED CLEAN ACROSS THE ROLLOVER (REQ 5560).   *
003000*    08/17/06 TWN  SERVICE-POINT-BLANK CASE NOW ROUTES TO THE  *
003100*             STRAIGHT ELAPSED-TIME PATH INSTEAD OF ABENDING   *
003200*             ON A ZERO-ROW OPENING-INTERVALS TABLE (REQ 6488).*
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CONSOLE IS CRT
003900     C01 IS TOP-OF-FORM
004000     CLASS DECISION-CODE-CLASS IS 'A' THRU 'Z'
004100     UPSI-0 ON  STATUS IS RERUN-FROM-CHECKPOINT
004200            OFF STATUS IS NORMAL-START.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    /users/public/loans.dat
004600     SELECT LOAN-FILE ASSIGN TO DYNAMIC LOAN-PATH
004700            ORGANIZATION RECORD SEQUENTIAL.
004800*    /users/public/overdue-fine-policy.dat
004900     SELECT OFP-FILE  ASSIGN TO DYNAMIC OFP-PATH
005000            ORGANIZATION RECORD SEQUENTIAL.
005100*    /users/public/loan-policy.dat
005200     SELECT LP-FILE   ASSIGN TO DYNAMIC LP-PATH
005300            ORGANIZATION RECORD SEQUENTIAL.
005400*    /users/public/opening-intervals.dat
005500     SELECT OI-FILE   ASSIGN TO DYNAMIC OI-PATH
005600            ORGANIZATION RECORD SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  LOAN-FILE
006300     RECORD CONTAINS 149 CHARACTERS
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS LOAN-FILE-REC.
006600 01  LOAN-FILE-REC                   PIC X(149).
006700*
006800 FD  OFP-FILE
006900     RECORD CONTAINS 2 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS OFP-FILE-REC.
007200 01  OFP-FILE-REC                    PIC X(2).
007300*
007400 FD  LP-FILE
007500     RECORD CONTAINS 52 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS LP-FILE-REC.
007800 01  LP-FILE-REC                     PIC X(52).
007900*
008000 FD  OI-FILE
008100     RECORD CONTAINS 42 CHARACTERS
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS OI-FILE-REC.
008400 01  OI-FILE-REC                     PIC X(42).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 copy '/users/devel/lnbps-lnrec.dd.cbl'.
008900 copy '/users/devel/lnbps-ofprec.dd.cbl'.
009000 copy '/users/devel/lnbps-lprec.dd.cbl'.
009100 copy '/users/devel/lnbps-oirec.dd.cbl'.
009200 copy '/users/devel/lnbps-prdrec.dd.cbl'.
009300 copy '/users/devel/lnbps-dttmwrk.dd.cbl'.
009400*
009500 01  VARIABLES.
009600     05  LOAN-PATH.
009700         10  FILLER              PIC X(14)
009800             VALUE '/users/public/'.
009900         10  LOAN-NAME           PIC X(64)
010000             VALUE 'loans.dat'.
010100     05  OFP-PATH.
010200         10  FILLER              PIC X(14)
010300             VALUE '/users/public/'.
010400         10  OFP-NAME            PIC X(64)
010500             VALUE 'overdue-fine-policy.dat'.
010600     05  LP-PATH.
010700         10  FILLER              PIC X(14)
010800             VALUE '/users/public/'.
010900         10  LP-NAME             PIC X(64)
011000             VALUE 'loan-policy.dat'.
011100     05  OI-PATH.
011200         10  FILLER              PIC X(14)
011300             VALUE '/users/public/'.
011400         10  OI-NAME             PIC X(64)
011500             VALUE 'opening-intervals.dat'.
011600     05  WS-COMMAND-LINE         PIC X(100).
011700     05  WS-SYSTEM-DATE          PIC X(19).
011800     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
011900     05  LOAN-EOF-SW             PIC 9(1)  VALUE 0.
012000         88  END-OF-LOAN-FILE            VALUE 1.
012100     05  OI-EOF-SW               PIC 9(1)  VALUE 0.
012200         88  END-OF-OI-FILE              VALUE 1.
012300     05  WS-DUE-ABSMIN           PIC S9(9) COMP.
012400     05  WS-SYS-ABSMIN           PIC S9(9) COMP.
012500     05  WS-IVL-START-ABSMIN     PIC S9(9) COMP.
012600     05  WS-IVL-END-ABSMIN       PIC S9(9) COMP.
012700     05  WS-CLAMP-START          PIC S9(9) COMP.
012800     05  WS-CLAMP-END            PIC S9(9) COMP.
012900     05  WS-OVERDUE-MINUTES      PIC S9(9) COMP.
013000*
013100 01  WS-DETAIL-LINE.
013200     05  WS-DL-CTR               PIC ZZZZ9.
013300     05  FILLER                  PIC X(2)  VALUE SPACES.
013400     05  WS-DL-LOAN-ID           PIC X(36).
013500     05  FILLER                  PIC X(2)  VALUE SPACES.
013600     05  WS-DL-OVERDUE-MIN       PIC ---------9.
013700*
013800 PROCEDURE DIVISION.
013900*
014000 A010-MAIN-LINE.
014100     DISPLAY SPACES UPON CRT.
014200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
014300     MOVE SPACES TO WS-SYSTEM-DATE.
014400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
014500         INTO WS-SYSTEM-DATE.
014600     IF RERUN-FROM-CHECKPOINT
014700         DISPLAY 'OVDMIN00 -- RESTARTED FROM CHECKPOINT'
014800             UPON CRT AT 0101.
014900     IF WS-SYSTEM-DATE = SPACES
015000         DISPLAY '!!!! ENTER SYSTEM DATE-TIME ON COMMAND LINE'
015100             UPON CRT AT 2301
015200         STOP RUN.
015300     DISPLAY '* * * B E G I N   O V D M I N 0 0 . C B L'
015400         UPON CRT AT 0201.
015500     PERFORM A020-LOAD-POLICIES THRU A020-LOAD-POLICIES-EXIT.
015600     PERFORM A030-LOAD-OI-TABLE THRU A030-LOAD-OI-TABLE-EXIT.
015700     OPEN INPUT LOAN-FILE.
015800     DISPLAY ' CTR LOAN-ID                             '
015900              'OVERDUE-MIN' UPON CRT AT 0401.
016000     PERFORM 001-MAIN THRU 001-MAIN-EXIT
016100         UNTIL END-OF-LOAN-FILE.
016200     PERFORM END-RTN.
016300*
016400 A020-LOAD-POLICIES.
016500     OPEN INPUT OFP-FILE.
016600     READ OFP-FILE INTO OVERDUE-FINE-POLICY-REC.
016700     CLOSE OFP-FILE.
016800     OPEN INPUT LP-FILE.
016900     READ LP-FILE INTO LOAN-POLICY-REC.
017000     CLOSE LP-FILE.
017100     MOVE LP-GRACE-DURATION TO WS-LP-GRACE-DURATION-P.
017200 A020-LOAD-POLICIES-EXIT.
017300     EXIT.
017400*
017500 A030-LOAD-OI-TABLE.
017600     MOVE ZERO TO WS-OI-ROW-COUNT.
017700     OPEN INPUT OI-FILE.
017800 A030-READ-LOOP.
017900     READ OI-FILE INTO OPENING-INTERVAL-REC AT END
018000         MOVE 1 TO OI-EOF-SW.
018100     IF END-OF-OI-FILE
018200         GO TO A030-LOAD-OI-TABLE-EXIT.
018300     ADD 1 TO WS-OI-ROW-COUNT.
018400     MOVE OI-SEQ            TO WS-OI-SEQ-T (WS-OI-ROW-COUNT).
018500     MOVE OI-START-DATETIME TO WS-OI-START-T (WS-OI-ROW-COUNT).
018600     MOVE OI-END-DATETIME   TO WS-OI-END-T (WS-OI-ROW-COUNT).
018700     MOVE OI-IS-OPEN        TO WS-OI-OPEN-T (WS-OI-ROW-COUNT).
018800     GO TO A030-READ-LOOP.
018900 A030-LOAD-OI-TABLE-EXIT.
019000     CLOSE OI-FILE.
019100     EXIT.
019200*
019300 001-MAIN.
019400     READ LOAN-FILE AT END MOVE 1 TO LOAN-EOF-SW.
019500     IF END-OF-LOAN-FILE
019600         GO TO 001-MAIN-EXIT.
019700     ADD 1 TO REC-CTR.
019800     MOVE LOAN-FILE-REC TO LOAN-REC.
019900     PERFORM O100-CHECK-OVERDUE THRU O100-CHECK-OVERDUE-EXIT.
020000     MOVE REC-CTR          TO WS-DL-CTR.
020100     MOVE LN-LOAN-ID       TO WS-DL-LOAN-ID.
020200     MOVE WS-OVERDUE-MINUTES TO WS-DL-OVERDUE-MIN.
020300     DISPLAY WS-DETAIL-LINE UPON CRT.
020400 001-MAIN-EXIT.
020500     EXIT.
020600*
020700 O100-CHECK-OVERDUE.
020800     MOVE ZERO TO WS-OVERDUE-MINUTES.
020900     IF NOT OFP-COUNT-CLOSED-YES AND NOT OFP-COUNT-CLOSED-NO
021000         GO TO O100-CHECK-OVERDUE-EXIT.
021100     IF LN-DUE-DATE NOT < WS-SYSTEM-DATE
021200         GO TO O100-CHECK-OVERDUE-EXIT.
021300     IF OFP-COUNT-CLOSED-YES OR LN-SERVICE-POINT-ID = SPACES
021400         PERFORM O200-STRAIGHT-ELAPSED THRU
021500             O200-STRAIGHT-ELAPSED-EXIT
021600     ELSE
021700         PERFORM O300-OPENING-HOURS-OVERLAP THRU
021800             O300-OPENING-HOURS-OVERLAP-EXIT.
021900     PERFORM O400-APPLY-GRACE-PERIOD THRU
022000         O400-APPLY-GRACE-PERIOD-EXIT.
022100 O100-CHECK-OVERDUE-EXIT.
022200     EXIT.
022300*
022400 O200-STRAIGHT-ELAPSED.
022500     MOVE LN-DUE-DATE TO WS-DTTM-WORK1-X.
022600     PERFORM P340-CALC-ABS-MINUTES THRU
022700         P340-CALC-ABS-MINUTES-EXIT.
022800     MOVE WS-CALC-ABSMIN TO WS-DUE-ABSMIN.
022900     MOVE WS-SYSTEM-DATE TO WS-DTTM-WORK1-X.
023000     PERFORM P340-CALC-ABS-MINUTES THRU
023100         P340-CALC-ABS-MINUTES-EXIT.
023200     COMPUTE WS-OVERDUE-MINUTES = WS-CALC-ABSMIN - WS-DUE-ABSMIN.
023300 O200-STRAIGHT-ELAPSED-EXIT.
023400     EXIT.
023500*
023600 O300-OPENING-HOURS-OVERLAP.
023700     MOVE LN-DUE-DATE TO WS-DTTM-WORK1-X.
023800     PERFORM P340-CALC-ABS-MINUTES THRU
023900         P340-CALC-ABS-MINUTES-EXIT.
024000     MOVE WS-CALC-ABSMIN TO WS-DUE-ABSMIN.
024100     MOVE WS-SYSTEM-DATE TO WS-DTTM-WORK1-X.
024200     PERFORM P340-CALC-ABS-MINUTES THRU
024300         P340-CALC-ABS-MINUTES-EXIT.
024400     MOVE WS-CALC-ABSMIN TO WS-SYS-ABSMIN.
024500     MOVE ZERO TO WS-OVERDUE-MINUTES.
024600     PERFORM O310-ACCUMULATE-INTERVAL THRU
024700         O310-ACCUMULATE-INTERVAL-EXIT
024800         VARYING WS-OI-IDX FROM 1 BY 1
024900         UNTIL WS-OI-IDX > WS-OI-ROW-COUNT.
025000 O300-OPENING-HOURS-OVERLAP-EXIT.
025100     EXIT.
025200*
025300 O310-ACCUMULATE-INTERVAL.
025400     IF NOT WS-OI-ROW-IS-OPEN (WS-OI-IDX)
025500         GO TO O310-ACCUMULATE-INTERVAL-EXIT.
025600     MOVE WS-OI-START-T (WS-OI-IDX) TO WS-DTTM-WORK1-X.
025700     PERFORM P340-CALC-ABS-MINUTES THRU
025800         P340-CALC-ABS-MINUTES-EXIT.
025900     MOVE WS-CALC-ABSMIN TO WS-IVL-START-ABSMIN.
026000     MOVE WS-OI-END-T (WS-OI-IDX) TO WS-DTTM-WORK1-X.
026100     PERFORM P340-CALC-ABS-MINUTES THRU
026200         P340-CALC-ABS-MINUTES-EXIT.
026300     MOVE WS-CALC-ABSMIN TO WS-IVL-END-ABSMIN.
026400     IF WS-IVL-END-ABSMIN NOT > WS-DUE-ABSMIN
026500         GO TO O310-ACCUMULATE-INTERVAL-EXIT.
026600     IF WS-IVL-START-ABSMIN NOT < WS-SYS-ABSMIN
026700         GO TO O310-ACCUMULATE-INTERVAL-EXIT.
026800     MOVE WS-IVL-START-ABSMIN TO WS-CLAMP-START.
026900     IF WS-DUE-ABSMIN > WS-IVL-START-ABSMIN
027000         MOVE WS-DUE-ABSMIN TO WS-CLAMP-START.
027100     MOVE WS-IVL-END-ABSMIN TO WS-CLAMP-END.
027200     IF WS-SYS-ABSMIN < WS-IVL-END-ABSMIN
027300         MOVE WS-SYS-ABSMIN TO WS-CLAMP-END.
027400     IF WS-CLAMP-END NOT > WS-CLAMP-START
027500         GO TO O310-ACCUMULATE-INTERVAL-EXIT.
027600     COMPUTE WS-OVERDUE-MINUTES = WS-OVERDUE-MINUTES +
027700         (WS-CLAMP-END - WS-CLAMP-START).
027800 O310-ACCUMULATE-INTERVAL-EXIT.
027900     EXIT.
028000*
028100 O400-APPLY-GRACE-PERIOD.
028200     IF LN-DUE-DATE-RECALLED AND OFP-IGNORE-GRACE-RECALLS
028300             NOT = 'N'
028400         GO TO O400-APPLY-GRACE-PERIOD-EXIT.
028500     MOVE WS-LP-GRACE-DURATION-P TO WS-PRD-DURATION-P.
028600     MOVE LP-GRACE-INTERVAL-ID   TO WS-PRD-INTERVAL-ID.
028700     PERFORM P100-PERIOD-TO-MINUTES THRU
028800         P100-PERIOD-TO-MINUTES-EXIT.
028900     IF WS-OVERDUE-MINUTES NOT > WS-PRD-MINUTES
029000         MOVE ZERO TO WS-OVERDUE-MINUTES.
029100 O400-APPLY-GRACE-PERIOD-EXIT.
029200     EXIT.
029300*
029400 END-RTN.
029500     DISPLAY 'TOTAL LOANS PROCESSED     - ' REC-CTR
029600         UPON CRT AT 2301.
029700     CLOSE LOAN-FILE.
029800     STOP RUN.
029900*
030000 copy '/users/devel/lnbps-prdlogic.cbl'.
