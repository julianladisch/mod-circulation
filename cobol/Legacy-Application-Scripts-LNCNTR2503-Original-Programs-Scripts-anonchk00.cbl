000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ANONCHK00.
000300 AUTHOR.         D KOWALSKI.
000400 INSTALLATION.   LNCNTR2503 CIRCULATION BATCH RULES.
000500 DATE-WRITTEN.   04/06/1994.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY - CIRCULATION BATCH.
000800*
000900****************************************************************
001000*    ANONCHK00  --  LOAN ANONYMIZATION SEGREGATION BATCH       *
001100*    FOR EACH LOAN ON LOANS.DAT, PICKS THE CHECKER NAMED BY    *
001200*    ANON-CONFIG.DAT (ONE CONFIG RECORD PER RUN) AND WRITES    *
001300*    ONE ANON-RESULT.DAT RECORD PER LOAN WITH THE APPROVE/     *
001400*    REASON CODE.  ENDS WITH A DECISION-CODE TALLY REPORT TO   *
001500*    THE CONSOLE.  THIS IS THE SCHEDULED-SWEEP FORM -- THE     *
001600*    MANUAL RESCREEN FORM (SINGLE NO-FEES-AT-ALL CHECKER FOR   *
001700*    BOTH BRANCHES) IS NOT CARRIED BY THIS PROGRAM.            *
001800*                                                              *
001900*    CHANGE LOG.                                               *
002000*    04/06/94 DLK  ORIGINAL VERSION, REQ 4901.                 *
002100*    09/19/94 DLK  ADDED THE UNKNOWN-DECISION-CODE WARNING TO  *
002200*             N910-TALLY-DECISION, A BAD PATCH TO THE ROW      *
002300*             TABLE HAD BEEN SILENTLY DROPPING COUNTS (REQ     *
002400*             4966).                                           *
002500*    11/20/98 PJS  Y2K -- PERIOD-TABLE PLUS-DATE MATH ALREADY  *
002600*             4-DIGIT-YEAR CLEAN VIA LNBPS-PRDLOGIC, VERIFIED  *
002700*             (REQ 5560).                                      *
002800*    07/02/03 TWN  AC-NEVER-ANONYMIZE NOTED BUT DELIBERATELY   *
002900*             LEFT WITHOUT A BRANCH HERE -- IT GATES WHETHER   *
003000*             THE SCHEDULER FIRES THIS JOB, NOT WHAT THE JOB   *
003100*             DOES ONCE RUNNING (REQ 5788).                    *
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CONSOLE IS CRT
003800     C01 IS TOP-OF-FORM
003900     CLASS DECISION-CODE-CLASS IS 'A' THRU 'Z'
004000     UPSI-0 ON  STATUS IS RERUN-FROM-CHECKPOINT
004100            OFF STATUS IS NORMAL-START.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    /users/public/anon-config.dat
004500     SELECT AC-FILE   ASSIGN TO DYNAMIC AC-PATH
004600            ORGANIZATION RECORD SEQUENTIAL.
004700*    /users/public/loans.dat
004800     SELECT LOAN-FILE ASSIGN TO DYNAMIC LOAN-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000*    /users/public/anon-result.dat
005100     SELECT AR-FILE   ASSIGN TO DYNAMIC AR-PATH
005200            ORGANIZATION RECORD SEQUENTIAL.
005300*
005400 DATA DIVISION.
005500*
005600 FILE SECTION.
005700*
005800 FD  AC-FILE
005900     RECORD CONTAINS 42 CHARACTERS
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS AC-FILE-REC.
006200 01  AC-FILE-REC                     PIC X(42).
006300*
006400 FD  LOAN-FILE
006500     RECORD CONTAINS 149 CHARACTERS
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS LOAN-FILE-REC.
006800 01  LOAN-FILE-REC                   PIC X(149).
006900*
007000 FD  AR-FILE
007100     RECORD CONTAINS 45 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS AR-FILE-REC.
007400 01  AR-FILE-REC                     PIC X(45).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 copy '/users/devel/lnbps-acrec.dd.cbl'.
007900 copy '/users/devel/lnbps-lnrec.dd.cbl'.
008000 copy '/users/devel/lnbps-arrec.dd.cbl'.
008100 copy '/users/devel/lnbps-prdrec.dd.cbl'.
008200 copy '/users/devel/lnbps-dttmwrk.dd.cbl'.
008300*
008400 01  VARIABLES.
008500     05  AC-PATH.
008600         10  FILLER              PIC X(14)
008700             VALUE '/users/public/'.
008800         10  AC-NAME             PIC X(64)
008900             VALUE 'anon-config.dat'.
009000     05  LOAN-PATH.
009100         10  FILLER              PIC X(14)
009200             VALUE '/users/public/'.
009300         10  LOAN-NAME           PIC X(64)
009400             VALUE 'loans.dat'.
009500     05  AR-PATH.
009600         10  FILLER              PIC X(14)
009700             VALUE '/users/public/'.
009800         10  AR-NAME             PIC X(64)
009900             VALUE 'anon-result.dat'.
010000     05  WS-COMMAND-LINE         PIC X(100).
010100     05  WS-SYSTEM-DATE          PIC X(19).
010200     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
010300     05  LOAN-EOF-SW             PIC 9(1)  VALUE 0.
010400         88  END-OF-LOAN-FILE            VALUE 1.
010500     05  WS-EFF-RULE             PIC X(9).
010600         88  WS-EFF-RULE-IMMEDIATE    VALUE 'IMMEDIATE'.
010700         88  WS-EFF-RULE-INTERVAL     VALUE 'INTERVAL '.
010800         88  WS-EFF-RULE-NEVER        VALUE 'NEVER    '.
010900*
011000*    DECISION-CODE TALLY TABLE -- SEVEN KNOWN CODES, LOADED IN
011100*    A FIXED ORDER AT COMPILE TIME.  A SIMPLE ONE-PASS TALLY,
011200*    NOT A SORT, SINCE THE CODE SET IS SMALL AND FIXED.
011300*
011400 01  WS-TALLY-INIT-TABLE.
011500     05  FILLER                  PIC X(9)  VALUE 'CAN_ANON '.
011600     05  FILLER                  PIC X(9)  VALUE 'LOAN_OPEN'.
011700     05  FILLER                  PIC X(9)  VALUE 'TOO_RECNT'.
011800     05  FILLER                  PIC X(9)  VALUE 'NEVER_ANO'.
011900     05  FILLER                  PIC X(9)  VALUE 'OPEN_FEES'.
012000     05  FILLER                  PIC X(9)  VALUE 'FF_TOO_RC'.
012100     05  FILLER                  PIC X(9)  VALUE 'HAS_FEES '.
012200 01  WS-TALLY-CODE-REDEF REDEFINES WS-TALLY-INIT-TABLE.
012300     05  WS-TALLY-CODE           OCCURS 7 TIMES PIC X(9).
012400 01  WS-TALLY-COUNTS.
012500     05  WS-TALLY-COUNT          OCCURS 7 TIMES PIC 9(7) COMP-3
012600                                 INDEXED BY WS-TALLY-IDX.
012700 01  WS-TALLY-TOTAL              PIC 9(7)  COMP-3 VALUE 0.
012800*
012900 01  WS-REPORT-LINE.
013000     05  WS-RL-DECISION          PIC X(9).
013100     05  FILLER                  PIC X(2)  VALUE SPACES.
013200     05  WS-RL-COUNT             PIC ZZZZZ9.
013300*
013400 PROCEDURE DIVISION.
013500*
013600 A010-MAIN-LINE.
013700     DISPLAY SPACES UPON CRT.
013800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013900     MOVE SPACES TO WS-SYSTEM-DATE.
014000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
014100         INTO WS-SYSTEM-DATE.
014200     IF RERUN-FROM-CHECKPOINT
014300         DISPLAY 'ANONCHK00 -- RESTARTED FROM CHECKPOINT'
014400             UPON CRT AT 0101.
014500     IF WS-SYSTEM-DATE = SPACES
014600         DISPLAY '!!!! ENTER SYSTEM DATE-TIME ON COMMAND LINE'
014700             UPON CRT AT 2301
014800         STOP RUN.
014900     DISPLAY '* * * B E G I N   A N O N C H K 0 0 . C B L'
015000         UPON CRT AT 0201.
015100     OPEN INPUT AC-FILE.
015200     READ AC-FILE INTO ANONYMIZATION-CONFIG-REC.
015300     CLOSE AC-FILE.
015400     IF AC-NEVER-ANON-YES
015500         DISPLAY 'NOTE - AC-NEVER-ANONYMIZE IS Y, THIS RUN WAS '
015600             'REQUESTED MANUALLY' UPON CRT AT 0301.
015700     OPEN INPUT LOAN-FILE.
015800     OPEN OUTPUT AR-FILE.
015900     PERFORM 001-MAIN THRU 001-MAIN-EXIT
016000         UNTIL END-OF-LOAN-FILE.
016100     PERFORM R100-PRINT-SUMMARY-REPORT THRU
016200         R100-PRINT-SUMMARY-REPORT-EXIT.
016300     PERFORM END-RTN.
016400*
016500 001-MAIN.
016600     READ LOAN-FILE AT END MOVE 1 TO LOAN-EOF-SW.
016700     IF END-OF-LOAN-FILE
016800         GO TO 001-MAIN-EXIT.
016900     ADD 1 TO REC-CTR.
017000     MOVE LOAN-FILE-REC TO LOAN-REC.
017100     PERFORM N100-SELECT-CHECKER THRU N100-SELECT-CHECKER-EXIT.
017200     PERFORM N900-WRITE-RESULT THRU N900-WRITE-RESULT-EXIT.
017300     PERFORM N910-TALLY-DECISION THRU N910-TALLY-DECISION-EXIT.
017400 001-MAIN-EXIT.
017500     EXIT.
017600*
017700 N100-SELECT-CHECKER.
017800     IF LN-ANY-FEES-FINES-YES
017900         PERFORM N300-CHECK-WITH-FEES THRU
018000             N300-CHECK-WITH-FEES-EXIT
018100     ELSE
018200         PERFORM N200-CHECK-NO-FEES THRU
018300             N200-CHECK-NO-FEES-EXIT.
018400 N100-SELECT-CHECKER-EXIT.
018500     EXIT.
018600*
018700 N200-CHECK-NO-FEES.
018800     IF AC-CLOSED-RULE-IMMEDIATE
018900         IF LN-STATUS-CLOSED
019000             MOVE 'CAN_ANON ' TO AR-DECISION
019100         ELSE
019200*                                LOAN_IS_OPEN
019300             MOVE 'LOAN_OPEN' TO AR-DECISION
019400     ELSE
019500     IF AC-CLOSED-RULE-INTERVAL
019600         PERFORM N210-CHECK-CLOSE-PERIOD THRU
019700             N210-CHECK-CLOSE-PERIOD-EXIT
019800     ELSE
019900*                            LOANS_ARE_NEVER_ANONYMIZED
020000         MOVE 'NEVER_ANO' TO AR-DECISION.
020100 N200-CHECK-NO-FEES-EXIT.
020200     EXIT.
020300*
020400 N210-CHECK-CLOSE-PERIOD.
020500     IF NOT LN-STATUS-CLOSED
020600*                            LOAN_CLOSED_TOO_RECENTLY
020700         MOVE 'TOO_RECNT' TO AR-DECISION
020800         GO TO N210-CHECK-CLOSE-PERIOD-EXIT.
020900     MOVE LN-RETURN-DATE          TO WS-DTTM-WORK1-X.
021000     MOVE AC-CLOSED-LOAN-DURATION TO WS-OP-DURATION.
021100     MOVE AC-CLOSED-LOAN-INTERVAL-ID TO WS-OP-INTERVAL-ID.
021200     PERFORM P300-PLUS-DATE THRU P300-PLUS-DATE-EXIT.
021300     IF WS-SYSTEM-DATE > WS-DTTM-WORK2-X
021400         MOVE 'CAN_ANON ' TO AR-DECISION
021500     ELSE
021600         MOVE 'TOO_RECNT' TO AR-DECISION.
021700 N210-CHECK-CLOSE-PERIOD-EXIT.
021800     EXIT.
021900*
022000 N300-CHECK-WITH-FEES.
022100     IF AC-TREAT-FEES-DIFF-YES
022200         MOVE AC-FEES-RULE        TO WS-EFF-RULE
022300         MOVE AC-FEES-DURATION    TO WS-OP-DURATION
022400         MOVE AC-FEES-INTERVAL-ID TO WS-OP-INTERVAL-ID
022500     ELSE
022600         MOVE AC-CLOSED-LOAN-RULE        TO WS-EFF-RULE
022700         MOVE AC-CLOSED-LOAN-DURATION    TO WS-OP-DURATION
022800         MOVE AC-CLOSED-LOAN-INTERVAL-ID TO WS-OP-INTERVAL-ID.
022900     IF WS-EFF-RULE-IMMEDIATE
023000         IF LN-OPEN-FEES-FINES-NO
023100             MOVE 'CAN_ANON ' TO AR-DECISION
023200         ELSE
023300*                                HAS_OPEN_FEES_FINES
023400             MOVE 'OPEN_FEES' TO AR-DECISION
023500     ELSE
023600     IF WS-EFF-RULE-INTERVAL
023700         PERFORM N310-CHECK-FF-CLOSE-PERIOD THRU
023800             N310-CHECK-FF-CLOSE-PERIOD-EXIT
023900     ELSE
024000*                            LOANS_ARE_NEVER_ANONYMIZED (FEES)
024100         MOVE 'NEVER_ANO' TO AR-DECISION.
024200 N300-CHECK-WITH-FEES-EXIT.
024300     EXIT.
024400*
024500 N310-CHECK-FF-CLOSE-PERIOD.
024600     IF LN-OPEN-FEES-FINES-YES
024700*                            FEES_FINES_CLOSED_TOO_RECENTLY
024800         MOVE 'FF_TOO_RC' TO AR-DECISION
024900         GO TO N310-CHECK-FF-CLOSE-PERIOD-EXIT.
025000     IF LN-LATEST-FF-CLOSE-DATE = SPACES
025100         MOVE 'FF_TOO_RC' TO AR-DECISION
025200         GO TO N310-CHECK-FF-CLOSE-PERIOD-EXIT.
025300     MOVE LN-LATEST-FF-CLOSE-DATE TO WS-DTTM-WORK1-X.
025400     PERFORM P300-PLUS-DATE THRU P300-PLUS-DATE-EXIT.
025500     IF WS-SYSTEM-DATE > WS-DTTM-WORK2-X
025600         MOVE 'CAN_ANON ' TO AR-DECISION
025700     ELSE
025800         MOVE 'FF_TOO_RC' TO AR-DECISION.
025900 N310-CHECK-FF-CLOSE-PERIOD-EXIT.
026000     EXIT.
026100*
026200 N900-WRITE-RESULT.
026300     MOVE LN-LOAN-ID TO AR-LOAN-ID.
026400     WRITE AR-FILE-REC FROM ANONYMIZATION-RESULT-REC.
026500 N900-WRITE-RESULT-EXIT.
026600     EXIT.
026700*
026800 N910-TALLY-DECISION.
026900     SET WS-TALLY-IDX TO 1.
027000 N910-FIND-LOOP.
027100     IF WS-TALLY-IDX > 7
027200         GO TO N910-NOT-FOUND.
027300     IF WS-TALLY-CODE (WS-TALLY-IDX) = AR-DECISION
027400         ADD 1 TO WS-TALLY-COUNT (WS-TALLY-IDX)
027500         GO TO N910-TALLY-DECISION-EXIT.
027600     SET WS-TALLY-IDX UP BY 1.
027700     GO TO N910-FIND-LOOP.
027800 N910-NOT-FOUND.
027900     DISPLAY '!!!! UNKNOWN AR-DECISION CODE - ' AR-DECISION
028000         UPON CRT AT 2301.
028100 N910-TALLY-DECISION-EXIT.
028200     ADD 1 TO WS-TALLY-TOTAL.
028300     EXIT.
028400*
028500 R100-PRINT-SUMMARY-REPORT.
028600     DISPLAY SPACES UPON CRT.
028700     DISPLAY 'ANONYMIZATION DECISION SUMMARY' UPON CRT AT 2801.
028800     DISPLAY 'DECISION   COUNT' UPON CRT AT 2901.
028900     SET WS-TALLY-IDX TO 1.
029000     PERFORM R110-PRINT-ONE-ROW THRU R110-PRINT-ONE-ROW-EXIT
029100         VARYING WS-TALLY-IDX FROM 1 BY 1
029200         UNTIL WS-TALLY-IDX > 7.
029300     DISPLAY 'TOTAL LOANS PROCESSED - ' WS-TALLY-TOTAL
029400         UPON CRT.
029500 R100-PRINT-SUMMARY-REPORT-EXIT.
029600     EXIT.
029700*
029800 R110-PRINT-ONE-ROW.
029900     MOVE WS-TALLY-CODE  (WS-TALLY-IDX) TO WS-RL-DECISION.
030000     MOVE WS-TALLY-COUNT (WS-TALLY-IDX) TO WS-RL-COUNT.
030100     DISPLAY WS-REPORT-LINE UPON CRT.
030200 R110-PRINT-ONE-ROW-EXIT.
030300     EXIT.
030400*
030500 END-RTN.
030600     DISPLAY 'TOTAL LOAN RECORDS READ   - ' REC-CTR
030700         UPON CRT AT 2301.
030800     CLOSE AR-FILE.
030900     CLOSE LOAN-FILE.
031000     STOP RUN.
031100*
031200 copy '/users/devel/lnbps-prdlogic.cbl'.
