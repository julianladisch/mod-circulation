000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DUEADJ00.
000300 AUTHOR.         R MCKENZIE.
000400 INSTALLATION.   LNCNTR2503 CIRCULATION BATCH RULES.
000500 DATE-WRITTEN.   11/18/1992.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY - CIRCULATION BATCH.
000800*
000900****************************************************************
001000*    DUEADJ00  --  CLOSED-LIBRARY DUE-DATE ADJUSTMENT BATCH    *
001100*    FOR EACH LOAN ON LOANS.DAT, APPLIES THE DUE-DATE-MANAGE-  *
001200*    MENT STRATEGY NAMED ON LOAN-POLICY.DAT (KEEP_DATE OR      *
001300*    END_OF_HRS) AGAINST THE SERVICE POINT'S OPENING-          *
001400*    INTERVALS.DAT TIMETABLE, THEN RE-CHECKS THE RESULT        *
001500*    AGAINST LP-FIXED-LIMIT-DATE WHEN ONE IS ON FILE.  RESULTS *
001600*    ARE LISTED TO CONSOLE -- THIS STEP DOES NOT REWRITE       *
001700*    LOANS.DAT ITSELF, THE ONLINE SYSTEM APPLIES THE ADJUSTED  *
001800*    DATE (SEE THE REQ 4780 DESIGN NOTE FOR WHY).              *
001900*                                                              *
002000*    CHANGE LOG.                                               *
002100*    11/18/92 RHM  ORIGINAL VERSION, REQ 4780.                 *
002200*    06/14/93 DLK  END_OF_HRS MIDNIGHT-ROLLOVER CASE ADDED --  *
002300*             A 24-HOUR SERVICE POINT WAS BEING CUT OFF AT     *
002400*             THE ARTIFICIAL DAY BOUNDARY BETWEEN TWO OPEN     *
002500*             INTERVAL ROWS (REQ 4832).  SEE THE NOTE AT       *
002600*             D320-CHECK-ROLLOVER FOR HOW THIS SHOP READS THE  *
002700*             POLICY-MANUAL WORDING ON THE ROLLOVER CASE.      *
002800*    01/09/95 DLK  FIXED-LIMIT RE-CHECK NOW COMPARES CALENDAR  *
002900*             DATES ONLY, TIME-OF-DAY WAS FALSELY TRIPPING THE *
003000*             RE-RUN WHEN THE ADJUSTED DATE FELL LATE ON THE   *
003100*             LIMIT'S OWN CALENDAR DAY (REQ 5033).             *
003200*    11/20/98 PJS  Y2K -- CALENDAR-DATE ORDINAL COMPARE USES   *
003300*             4-DIGIT YEARS THROUGHOUT, VERIFIED CLEAN (REQ    *
003400*             5560).                                           *
003410*    03/02/01 DLK  D100-D400 PULLED OUT INTO LNBPS-CLDLOGIC.CBL *
003420*             SO RNWOVR00 CAN SHARE THE SAME STRATEGY CODE      *
003430*             INSTEAD OF CARRYING ITS OWN COPY (REQ 5901).      *
003500****************************************************************
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CRT
004100     C01 IS TOP-OF-FORM
004200     CLASS DECISION-CODE-CLASS IS 'A' THRU 'Z'
004300     UPSI-0 ON  STATUS IS RERUN-FROM-CHECKPOINT
004400            OFF STATUS IS NORMAL-START.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    /users/public/loans.dat
004800     SELECT LOAN-FILE ASSIGN TO DYNAMIC LOAN-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000*    /users/public/loan-policy.dat
005100     SELECT LP-FILE   ASSIGN TO DYNAMIC LP-PATH
005200            ORGANIZATION RECORD SEQUENTIAL.
005300*    /users/public/opening-intervals.dat
005400     SELECT OI-FILE   ASSIGN TO DYNAMIC OI-PATH
005500            ORGANIZATION RECORD SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  LOAN-FILE
006200     RECORD CONTAINS 149 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS LOAN-FILE-REC.
006500 01  LOAN-FILE-REC                   PIC X(149).
006600*
006700 FD  LP-FILE
006800     RECORD CONTAINS 52 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS LP-FILE-REC.
007100 01  LP-FILE-REC                     PIC X(52).
007200*
007300 FD  OI-FILE
007400     RECORD CONTAINS 42 CHARACTERS
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS OI-FILE-REC.
007700 01  OI-FILE-REC                     PIC X(42).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 copy '/users/devel/lnbps-lnrec.dd.cbl'.
008200 copy '/users/devel/lnbps-lprec.dd.cbl'.
008300 copy '/users/devel/lnbps-oirec.dd.cbl'.
008400 copy '/users/devel/lnbps-dttmwrk.dd.cbl'.
008500*
008600 01  VARIABLES.
008700     05  LOAN-PATH.
008800         10  FILLER              PIC X(14)
008900             VALUE '/users/public/'.
009000         10  LOAN-NAME           PIC X(64)
009100             VALUE 'loans.dat'.
009200     05  LP-PATH.
009300         10  FILLER              PIC X(14)
009400             VALUE '/users/public/'.
009500         10  LP-NAME             PIC X(64)
009600             VALUE 'loan-policy.dat'.
009700     05  OI-PATH.
009800         10  FILLER              PIC X(14)
009900             VALUE '/users/public/'.
010000         10  OI-NAME             PIC X(64)
010100             VALUE 'opening-intervals.dat'.
010200     05  WS-COMMAND-LINE         PIC X(100).
010300     05  WS-SYSTEM-DATE          PIC X(19).
010400     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
010500     05  LOAN-EOF-SW             PIC 9(1)  VALUE 0.
010600         88  END-OF-LOAN-FILE            VALUE 1.
010700     05  OI-EOF-SW               PIC 9(1)  VALUE 0.
010800         88  END-OF-OI-FILE              VALUE 1.
010900     05  WS-REQUESTED-DATE       PIC X(19).
011000     05  WS-ADJUSTED-DATE        PIC X(19).
011100     05  WS-DA-FOUND-SW          PIC 9(1)  COMP.
011200     05  WS-DA-ROLLOVER-SW       PIC 9(1)  COMP.
011300     05  WS-DA-CI-IDX            PIC 9(3)  COMP.
011400     05  WS-DA-NI-IDX            PIC 9(3)  COMP.
011500     05  WS-DA-DATE1-ORD         PIC 9(8)  COMP.
011600     05  WS-DA-DATE2-ORD         PIC 9(8)  COMP.
011700*
011800 01  WS-DETAIL-LINE.
011900     05  WS-DL-CTR               PIC ZZZZ9.
012000     05  FILLER                  PIC X(2)  VALUE SPACES.
012100     05  WS-DL-LOAN-ID           PIC X(36).
012200     05  FILLER                  PIC X(2)  VALUE SPACES.
012300     05  WS-DL-REQUESTED         PIC X(19).
012400     05  FILLER                  PIC X(2)  VALUE SPACES.
012500     05  WS-DL-ADJUSTED          PIC X(19).
012600*
012700 PROCEDURE DIVISION.
012800*
012900 A010-MAIN-LINE.
013000     DISPLAY SPACES UPON CRT.
013100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013200     MOVE SPACES TO WS-SYSTEM-DATE.
013300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
013400         INTO WS-SYSTEM-DATE.
013500     IF RERUN-FROM-CHECKPOINT
013600         DISPLAY 'DUEADJ00 -- RESTARTED FROM CHECKPOINT'
013700             UPON CRT AT 0101.
013800     IF WS-SYSTEM-DATE = SPACES
013900         DISPLAY '!!!! ENTER SYSTEM DATE-TIME ON COMMAND LINE'
014000             UPON CRT AT 2301
014100         STOP RUN.
014200     DISPLAY '* * * B E G I N   D U E A D J 0 0 . C B L'
014300         UPON CRT AT 0201.
014400     OPEN INPUT LP-FILE.
014500     READ LP-FILE INTO LOAN-POLICY-REC.
014600     CLOSE LP-FILE.
014700     PERFORM A030-LOAD-OI-TABLE THRU A030-LOAD-OI-TABLE-EXIT.
014800     OPEN INPUT LOAN-FILE.
014900     DISPLAY ' CTR LOAN-ID                             '
015000              'REQUESTED-DUE        ADJUSTED-DUE       '
015100         UPON CRT AT 0401.
015200     PERFORM 001-MAIN THRU 001-MAIN-EXIT
015300         UNTIL END-OF-LOAN-FILE.
015400     PERFORM END-RTN.
015500*
015600 A030-LOAD-OI-TABLE.
015700     MOVE ZERO TO WS-OI-ROW-COUNT.
015800     OPEN INPUT OI-FILE.
015900 A030-READ-LOOP.
016000     READ OI-FILE INTO OPENING-INTERVAL-REC AT END
016100         MOVE 1 TO OI-EOF-SW.
016200     IF END-OF-OI-FILE
016300         GO TO A030-LOAD-OI-TABLE-EXIT.
016400     ADD 1 TO WS-OI-ROW-COUNT.
016500     MOVE OI-SEQ            TO WS-OI-SEQ-T (WS-OI-ROW-COUNT).
016600     MOVE OI-START-DATETIME TO WS-OI-START-T (WS-OI-ROW-COUNT).
016700     MOVE OI-END-DATETIME   TO WS-OI-END-T (WS-OI-ROW-COUNT).
016800     MOVE OI-IS-OPEN        TO WS-OI-OPEN-T (WS-OI-ROW-COUNT).
016900     GO TO A030-READ-LOOP.
017000 A030-LOAD-OI-TABLE-EXIT.
017100     CLOSE OI-FILE.
017200     EXIT.
017300*
017400 001-MAIN.
017500     READ LOAN-FILE AT END MOVE 1 TO LOAN-EOF-SW.
017600     IF END-OF-LOAN-FILE
017700         GO TO 001-MAIN-EXIT.
017800     ADD 1 TO REC-CTR.
017900     MOVE LOAN-FILE-REC TO LOAN-REC.
018000     MOVE LN-DUE-DATE TO WS-REQUESTED-DATE.
018100     PERFORM D100-SELECT-STRATEGY THRU D100-SELECT-STRATEGY-EXIT.
018200     PERFORM D400-CHECK-FIXED-LIMIT THRU
018300         D400-CHECK-FIXED-LIMIT-EXIT.
018400     MOVE REC-CTR        TO WS-DL-CTR.
018500     MOVE LN-LOAN-ID     TO WS-DL-LOAN-ID.
018600     MOVE LN-DUE-DATE    TO WS-DL-REQUESTED.
018700     MOVE WS-ADJUSTED-DATE TO WS-DL-ADJUSTED.
018800     DISPLAY WS-DETAIL-LINE UPON CRT.
018900 001-MAIN-EXIT.
019000     EXIT.
019100*
019200 END-RTN.
019300     DISPLAY 'TOTAL LOANS PROCESSED     - ' REC-CTR
019400         UPON CRT AT 2301.
019500     CLOSE LOAN-FILE.
019600     STOP RUN.
019700*
019800 copy '/users/devel/lnbps-cldlogic.cbl'.
