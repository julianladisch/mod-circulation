000100********************************************************
000200*    LNBPS-OFPREC  --  OVERDUE-FINE-POLICY.DAT LAYOUT   *
000300*    ONE POLICY RECORD DRIVES OVDMIN00.  RECORD IS THE  *
000400*    TWO ONE-BYTE FLAGS BELOW -- NO SLACK FOR A FILLER  *
000500*    PAD, THE FIELDS ALREADY FILL THE STATED LENGTH.    *
000600********************************************************
000700 01  OVERDUE-FINE-POLICY-REC.
000800     05  OFP-COUNT-CLOSED-PERIODS    PIC X(1).
000900         88  OFP-COUNT-CLOSED-YES            VALUE 'Y'.
001000         88  OFP-COUNT-CLOSED-NO             VALUE 'N'.
001100     05  OFP-IGNORE-GRACE-RECALLS    PIC X(1).
001200         88  OFP-IGNORE-GRACE-YES            VALUE 'Y'.
001300         88  OFP-IGNORE-GRACE-NO             VALUE 'N'.
001400         88  OFP-IGNORE-GRACE-UNSET          VALUE 'U'.
