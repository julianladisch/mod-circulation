000100********************************************************
000200*    LNBPS-RRREC  --  RENEWAL-RESULT.DAT OUTPUT LAYOUT  *
000300*    WRITTEN ONE PER LOAN, IN INPUT LOAN ORDER, BY      *
000400*    RNWOVR00.                                          *
000500*                                                       *
000600*    NOTE 4/01 -- THE FOUR FIELDS BELOW SUM TO 83 BYTES,*
000700*    NOT THE 65 IN THE ORIGINAL FILE-LAYOUT MEMO -- SAME*
000800*    SITUATION AS LNBPS-ACREC, THE MEMO WAS NEVER       *
000900*    CORRECTED WHEN RR-ERROR-CODE WAS WIDENED TO HOLD   *
001000*    THE LONGEST VALIDATION MESSAGE.  GO WITH THE FIELD *
001100*    LIST, 83 BYTES, NO FILLER PAD NEEDED.              *
001200*                                                       *
001210*    NOTE 4/01 -- TWO OF THE FIVE OVERRIDE-STRATEGY     *
001220*    REJECT MESSAGES DO NOT FIT TWENTY BYTES AS WRITTEN *
001230*    UP IN THE POLICY MANUAL AND ARE SHORTENED HERE:    *
001240*      OVERRIDE DATE REQD = override due date is reqd  *
001250*      NO MATCHING OVERRIDE = does not match any        *
001260*        override case                                  *
001270********************************************************
001300 01  RENEWAL-RESULT-REC.
001400     05  RR-LOAN-ID                  PIC X(36).
001500     05  RR-OUTCOME                  PIC X(8).
001600         88  RR-OUTCOME-APPLIED         VALUE 'APPLIED '.
001700         88  RR-OUTCOME-REJECTED        VALUE 'REJECTED'.
001800     05  RR-NEW-DUE-DATE             PIC X(19).
001900     05  RR-ERROR-CODE               PIC X(20).
002000         88  RR-ERR-MUST-COMMENT
002100             VALUE 'MUST HAVE A COMMENT '.
002200         88  RR-ERR-DUE-DATE-REQD
002300             VALUE 'DUE DATE IS REQUIRED'.
002400         88  RR-ERR-OVERRIDE-DATE-REQD
002500             VALUE 'OVERRIDE DATE REQD  '.
002600         88  RR-ERR-EARLIER-DATE
002700             VALUE 'SAME OR EARLIER DATE'.
002800         88  RR-ERR-NO-MATCH
002900             VALUE 'NO MATCHING OVERRIDE'.
