000100********************************************************
000200*    LNBPS-DTTMWRK  --  SHARED DATE/TIME WORK AREA      *
000300*    COPIED INTO WORKING-STORAGE BY EVERY LNCNTR DRIVER *
000400*    THAT NEEDS TO SPLIT, COMPARE OR ADD/SUBTRACT ONE   *
000500*    OF THE YYYY-MM-DDTHH:MM:SS TIMESTAMPS CARRIED ON   *
000600*    PERIOD.DAT / LOANS.DAT / OPENING-INTERVALS.DAT.    *
000700*                                                       *
000800*    HOUSE NOTE - NO SUB-MINUTE PRECISION IS CARRIED.   *
000900*    SECONDS ARE UNPACKED FOR COMPLETENESS BUT ARE NOT  *
001000*    PART OF ANY COMPARE OR ARITHMETIC IN THIS SYSTEM.  *
001100********************************************************
001200 01  WS-DTTM-WORK1.
001300     05  WS-DTTM-WORK1-X             PIC X(19).
001400     05  WS-DTTM-WORK1-R REDEFINES WS-DTTM-WORK1-X.
001500         10  WS-D1-YYYY              PIC 9(4).
001600         10  FILLER                  PIC X.
001700         10  WS-D1-MM                PIC 9(2).
001800         10  FILLER                  PIC X.
001900         10  WS-D1-DD                PIC 9(2).
002000         10  FILLER                  PIC X.
002100         10  WS-D1-HH                PIC 9(2).
002200         10  FILLER                  PIC X.
002300         10  WS-D1-MI                PIC 9(2).
002400         10  FILLER                  PIC X.
002500         10  WS-D1-SS                PIC 9(2).
002600 01  WS-DTTM-WORK2.
002700     05  WS-DTTM-WORK2-X             PIC X(19).
002800     05  WS-DTTM-WORK2-R REDEFINES WS-DTTM-WORK2-X.
002900         10  WS-D2-YYYY              PIC 9(4).
003000         10  FILLER                  PIC X.
003100         10  WS-D2-MM                PIC 9(2).
003200         10  FILLER                  PIC X.
003300         10  WS-D2-DD                PIC 9(2).
003400         10  FILLER                  PIC X.
003500         10  WS-D2-HH                PIC 9(2).
003600         10  FILLER                  PIC X.
003700         10  WS-D2-MI                PIC 9(2).
003800         10  FILLER                  PIC X.
003900         10  WS-D2-SS                PIC 9(2).
004000 01  WS-DTTM-WORK3.
004100     05  WS-DTTM-WORK3-X             PIC X(19).
004200     05  WS-DTTM-WORK3-R REDEFINES WS-DTTM-WORK3-X.
004300         10  WS-D3-YYYY              PIC 9(4).
004400         10  FILLER                  PIC X.
004500         10  WS-D3-MM                PIC 9(2).
004600         10  FILLER                  PIC X.
004700         10  WS-D3-DD                PIC 9(2).
004800         10  FILLER                  PIC X.
004900         10  WS-D3-HH                PIC 9(2).
005000         10  FILLER                  PIC X.
005100         10  WS-D3-MI                PIC 9(2).
005200         10  FILLER                  PIC X.
005300         10  WS-D3-SS                PIC 9(2).
005400*
005500*    DAY-NUMBER / MINUTE-OF-EPOCH WORK FIELDS -- USED BY
005600*    THE P3nn/P4nn PARAGRAPHS IN LNBPS-PRDLOGIC TO ADD OR
005700*    DIFFERENCE TWO TIMESTAMPS AT MINUTE PRECISION.
005800*
005900 01  WS-CALENDAR-WORK.
006000     05  WS-CALC-YYYY                PIC 9(4)   COMP.
006100     05  WS-CALC-MM                  PIC 9(2)   COMP.
006200     05  WS-CALC-DD                  PIC 9(2)   COMP.
006300     05  WS-CALC-DAYNO               PIC S9(9)  COMP.
006400     05  WS-CALC-MINOFDAY            PIC S9(5)  COMP.
006500     05  WS-CALC-ABSMIN              PIC S9(9)  COMP.
006600     05  WS-YR-SUB                   PIC 9(4)   COMP.
006700     05  WS-MO-SUB                   PIC 9(2)   COMP.
006800     05  WS-LEAP-SW                  PIC X      VALUE 'N'.
006900         88  WS-YEAR-IS-LEAP                 VALUE 'Y'.
007000     05  WS-EPOCH-YEAR               PIC 9(4)   COMP VALUE 1980.
007100     05  WS-REMAIN-DAYS              PIC S9(9)  COMP.
007200     05  WS-YEAR-LENGTH              PIC 9(3)   COMP.
007210     05  WS-LEAP-TEST-YEAR           PIC 9(4)   COMP.
007220     05  WS-CALC-TOTAL-MONTHS        PIC S9(9)  COMP.
007230     05  WS-CALC-NEW-YYYY            PIC S9(4)  COMP.
007240     05  WS-CALC-NEW-MM              PIC S9(2)  COMP.
007250     05  WS-DIM                      PIC 9(2)   COMP.
007260     05  WS-CALC-OFFSET              PIC S9(9)  COMP-3.
007270     05  WS-DIV-QUOT                 PIC 9(4)   COMP.
007280     05  WS-DIV-REM                  PIC 9(4)   COMP.
007300*
007400*    CUMULATIVE DAYS BEFORE 1ST OF MONTH, NON-LEAP YEAR --
007500*    ADD 1 FOR MARCH ONWARD WHEN THE TARGET YEAR IS LEAP.
007600*
007800 01  WS-CUM-DAYS-TABLE.
007900     05  FILLER PIC 9(3) VALUE 000.
008000     05  FILLER PIC 9(3) VALUE 031.
008100     05  FILLER PIC 9(3) VALUE 059.
008200     05  FILLER PIC 9(3) VALUE 090.
008300     05  FILLER PIC 9(3) VALUE 120.
008400     05  FILLER PIC 9(3) VALUE 151.
008500     05  FILLER PIC 9(3) VALUE 181.
008600     05  FILLER PIC 9(3) VALUE 212.
008700     05  FILLER PIC 9(3) VALUE 243.
008800     05  FILLER PIC 9(3) VALUE 273.
008900     05  FILLER PIC 9(3) VALUE 304.
009000     05  FILLER PIC 9(3) VALUE 334.
009100 01  WS-CUM-DAYS-REDEF REDEFINES WS-CUM-DAYS-TABLE.
009200     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
009210*
009220*    CALENDAR-MONTH LENGTHS, NON-LEAP YEAR -- FEBRUARY IS
009230*    BUMPED BY ONE IN P335-DAYS-IN-MONTH WHEN THE YEAR TESTS
009240*    LEAP.  USED ONLY BY THE MONTHS BRANCH OF P300-PLUS-DATE.
009250*
009260 01  WS-DAYS-IN-MONTH-TABLE.
009270     05  FILLER PIC 9(2) VALUE 31.
009280     05  FILLER PIC 9(2) VALUE 28.
009290     05  FILLER PIC 9(2) VALUE 31.
009300     05  FILLER PIC 9(2) VALUE 30.
009310     05  FILLER PIC 9(2) VALUE 31.
009320     05  FILLER PIC 9(2) VALUE 30.
009330     05  FILLER PIC 9(2) VALUE 31.
009340     05  FILLER PIC 9(2) VALUE 31.
009350     05  FILLER PIC 9(2) VALUE 30.
009360     05  FILLER PIC 9(2) VALUE 31.
009370     05  FILLER PIC 9(2) VALUE 30.
009380     05  FILLER PIC 9(2) VALUE 31.
009390 01  WS-DAYS-IN-MONTH-REDEF REDEFINES WS-DAYS-IN-MONTH-TABLE.
009400     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
