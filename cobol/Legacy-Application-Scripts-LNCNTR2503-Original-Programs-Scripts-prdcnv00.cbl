000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRDCNV00.
000300 AUTHOR.         R MCKENZIE.
000400 INSTALLATION.   LNCNTR2503 CIRCULATION BATCH RULES.
000500 DATE-WRITTEN.   03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY - CIRCULATION BATCH.
000800*
000900****************************************************************
001000*    PRDCNV00  --  PERIOD-TO-MINUTES CONVERSION / VALIDATION   *
001100*    READS PERIOD.DAT AND, FOR EACH DURATION/INTERVAL PAIR,    *
001200*    LISTS THE CONVERTED MINUTE COUNT (P100-PERIOD-TO-MINUTES) *
001300*    AND THE VALIDATING FORM'S PASS/FAIL CODE (P200-PERIOD-    *
001400*    VALIDATE) SIDE BY SIDE, TO CONSOLE.  RUN STANDALONE, OR   *
001500*    AS THE FIRST STEP OF THE OVERNIGHT CIRCULATION CYCLE TO   *
001600*    PROVE THE PERIOD TABLE BEFORE OVDMIN00/DUEADJ00/ANONCHK00/*
001700*    RNWOVR00 (WHICH ALL COPY LNBPS-PRDLOGIC.CBL THEMSELVES)   *
001800*    RUN AGAINST THE SAME PERIOD-CONFIGURED POLICIES.          *
001900*                                                              *
002000*    CHANGE LOG.                                               *
002100*    03/11/91 RHM  ORIGINAL VERSION, REQ 4471.                 *
002200*    09/02/92 RHM  NO CHANGE HERE -- LOGGED FOR REQ 4602        *
002300*             SINCE LNBPS-PRDLOGIC.CBL PICKED UP P300/P400     *
002400*             THAT SAME RELEASE AND THIS PROGRAM COPIES IT.    *
002500*    01/09/95 DLK  DISPLAY LAYOUT WIDENED FOR THE VALIDATE      *
002600*             COLUMN, REQ 5033.                                *
002700*    11/20/98 PJS  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN     *
002800*             THIS PROGRAM, PASSED WITH NO CHANGES (REQ 5560). *
002900*    04/03/01 PJS  COMMAND-LINE FILE NAME MADE OPTIONAL,       *
003000*             DEFAULTS TO PERIOD.DAT IN THE CURRENT DIRECTORY  *
003100*             (REQ 5901).                                      *
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CONSOLE IS CRT
003800     C01 IS TOP-OF-FORM
003900     CLASS DECISION-CODE-CLASS IS 'A' THRU 'Z'
004000     UPSI-0 ON  STATUS IS RERUN-FROM-CHECKPOINT
004100            OFF STATUS IS NORMAL-START.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    /users/public/period.dat
004500     SELECT PERIOD-FILE ASSIGN TO DYNAMIC PERIOD-PATH
004600            ORGANIZATION RECORD SEQUENTIAL.
004700*
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100*
005200 FD  PERIOD-FILE
005300     RECORD CONTAINS 11 CHARACTERS
005400     LABEL RECORDS ARE STANDARD
005500     DATA RECORD IS PERIOD-FILE-REC.
005600 01  PERIOD-FILE-REC                 PIC X(11).
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000 copy '/users/devel/lnbps-prdrec.dd.cbl'.
006100 copy '/users/devel/lnbps-dttmwrk.dd.cbl'.
006200*
006300 01  VARIABLES.
006400     05  PERIOD-PATH.
006500         10  FILLER              PIC X(14)
006600             VALUE '/users/public/'.
006700         10  PERIOD-NAME         PIC X(64)
006800             VALUE 'period.dat'.
006900     05  WS-COMMAND-LINE         PIC X(100).
007000     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
007100     05  EOF-SW                  PIC 9(1)  VALUE 0.
007200         88  END-OF-PERIOD-FILE          VALUE 1.
007300     05  I                       PIC S9(4) COMP.
007400*
007500 01  WS-DETAIL-LINE.
007600     05  WS-DL-CTR               PIC ZZZZ9.
007700     05  FILLER                  PIC X(3)  VALUE SPACES.
007800     05  WS-DL-DURATION          PIC ----9.
007900     05  FILLER                  PIC X(1)  VALUE SPACE.
008000     05  WS-DL-INTERVAL          PIC X(7).
008100     05  FILLER                  PIC X(3)  VALUE SPACES.
008200     05  WS-DL-MINUTES           PIC ---------9.
008300     05  FILLER                  PIC X(3)  VALUE SPACES.
008400     05  WS-DL-VALID             PIC X(1).
008500     05  FILLER                  PIC X(2)  VALUE SPACES.
008600     05  WS-DL-ERROR             PIC X(20).
008700*
008800 PROCEDURE DIVISION.
008900*
009000 A010-MAIN-LINE.
009100     DISPLAY SPACES UPON CRT.
009200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
009300     IF WS-COMMAND-LINE NOT = SPACES
009400         UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
009500             INTO PERIOD-NAME.
009600     IF RERUN-FROM-CHECKPOINT
009700         DISPLAY 'PRDCNV00 -- RESTARTED FROM CHECKPOINT'
009800             UPON CRT AT 0101.
009900     DISPLAY '* * * B E G I N   P R D C N V 0 0 . C B L'
010000         UPON CRT AT 0201.
010100     OPEN INPUT PERIOD-FILE.
010200     DISPLAY '  CTR DURATION INTERVAL      MINUTES   V ERROR'
010300         UPON CRT AT 0401.
010400     PERFORM 001-MAIN THRU 001-MAIN-EXIT
010500         UNTIL END-OF-PERIOD-FILE.
010600     PERFORM END-RTN.
010700*
010800 001-MAIN.
010900     READ PERIOD-FILE AT END MOVE 1 TO EOF-SW.
011000     IF END-OF-PERIOD-FILE
011100         GO TO 001-MAIN-EXIT.
011200     ADD 1 TO REC-CTR.
011300     PERFORM P010-CONVERT-ONE THRU P010-CONVERT-ONE-EXIT.
011400 001-MAIN-EXIT.
011500     EXIT.
011600*
011700 P010-CONVERT-ONE.
011800     MOVE PERIOD-FILE-REC TO PERIOD-REC.
011900     MOVE PRD-DURATION    TO WS-PRD-DURATION-P.
012000     MOVE PRD-INTERVAL-ID TO WS-PRD-INTERVAL-ID.
012100     PERFORM P100-PERIOD-TO-MINUTES THRU
012200         P100-PERIOD-TO-MINUTES-EXIT.
012300     MOVE PRD-DURATION    TO WS-OP-DURATION.
012400     MOVE PRD-INTERVAL-ID TO WS-OP-INTERVAL-ID.
012500     PERFORM P200-PERIOD-VALIDATE THRU
012600         P200-PERIOD-VALIDATE-EXIT.
012700     MOVE REC-CTR         TO WS-DL-CTR.
012800     MOVE PRD-DURATION    TO WS-DL-DURATION.
012900     MOVE PRD-INTERVAL-ID TO WS-DL-INTERVAL.
013000     MOVE WS-PRD-MINUTES  TO WS-DL-MINUTES.
013100     MOVE WS-PRD-VALID-SW TO WS-DL-VALID.
013200     MOVE WS-PRD-ERROR-CODE TO WS-DL-ERROR.
013300     DISPLAY WS-DETAIL-LINE UPON CRT.
013400 P010-CONVERT-ONE-EXIT.
013500     EXIT.
013600*
013700 END-RTN.
013800     DISPLAY 'TOTAL PERIOD RECORDS READ - ' REC-CTR
013900         UPON CRT AT 2301.
014000     CLOSE PERIOD-FILE.
014100     STOP RUN.
014200*
014300 copy '/users/devel/lnbps-prdlogic.cbl'.
