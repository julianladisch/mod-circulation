000100********************************************************
000200*    LNBPS-PRDLOGIC  --  SHARED PERIOD/DATE PROCEDURE   *
000300*    TEXT.  COPIED INTO THE PROCEDURE DIVISION OF EVERY *
000400*    LNCNTR DRIVER THAT NEEDS TO TURN A PERIOD (DURATION*
000500*    PLUS INTERVAL UNIT) INTO A COUNT OF MINUTES, OR ADD *
000600*    OR SUBTRACT A PERIOD FROM A TIMESTAMP.               *
000700*                                                        *
000800*    CALLING CONVENTION -- THIS IS NOT A CALLED SUBPGM,  *
000900*    IT IS COPYBOOK TEXT.  THE CALLER LOADS THE WORKING- *
001000*    STORAGE FIELDS BELOW (COPIED FROM LNBPS-PRDREC AND  *
001100*    LNBPS-DTTMWRK) AND PERFORMS THE PARAGRAPH IT NEEDS: *
001200*                                                        *
001300*      P100-PERIOD-TO-MINUTES  -- SET WS-PRD-DURATION-P/ *
001400*        WS-PRD-INTERVAL-ID, PERFORM, READ WS-PRD-MINUTES*
001500*      P200-PERIOD-VALIDATE    -- SET WS-OP-DURATION/    *
001600*        WS-OP-INTERVAL-ID, PERFORM, READ WS-PRD-VALID-SW*
001700*        AND WS-PRD-ERROR-CODE WHEN NOT VALID            *
001800*      P300-PLUS-DATE          -- SET WS-DTTM-WORK1-X TO *
001900*        THE STARTING TIMESTAMP AND WS-OP-DURATION/      *
002000*        WS-OP-INTERVAL-ID TO THE PERIOD, PERFORM, READ  *
002100*        THE ANSWER FROM WS-DTTM-WORK2-X                 *
002200*      P400-MINUS-DATE         -- SAME AS P300 BUT       *
002300*        SUBTRACTS THE PERIOD INSTEAD OF ADDING IT       *
002400*                                                        *
002500*    CHANGE LOG.                                         *
002600*    03/11/91 RHM  ORIGINAL PERIOD-TO-MINUTES ROUTINE    *
002700*             WRITTEN FOR THE OVERDUE FINE JOB (REQ 4471)*
002800*    09/02/92 RHM  ADDED P300/P400 PLUS-DATE/MINUS-DATE  *
002900*             FOR THE DUE-DATE ADJUSTMENT JOB (REQ 4602) *
003000*    06/14/93 DLK  CALENDAR-AWARE MONTHS ARITHMETIC --   *
003100*             FLAT 30-DAY MONTH WAS WRONG AT MONTH END   *
003200*             (REQ 4718)                                *
003300*    01/09/95 DLK  MOVED DAY-NUMBER MATH TO ITS OWN      *
003400*             PARAGRAPHS SO ANONCHK00 COULD REUSE IT     *
003500*             (REQ 5033)                                *
003600*    11/20/98 PJS  Y2K -- WS-CALC-YYYY AND ALL YEAR      *
003700*             FIELDS ALREADY CARRY 4-DIGIT YEARS, NO     *
003800*             WINDOWING NEEDED.  VERIFIED LEAP-YEAR TEST *
003900*             CORRECT THROUGH 2000 (REQ 5560)            *
004000*    04/03/01 PJS  RENEWAL OVERRIDE JOB NOW PERFORMS     *
004100*             P340/P350 DIRECTLY FOR THE OVERLAP CLAMP   *
004200*             (REQ 5901)                                *
004300*    08/17/06 TWN  CORRECTED NEGATIVE-REMAINDER CASE IN  *
004400*             P350 FOR TIMESTAMPS BEFORE THE EPOCH YEAR  *
004500*             (REQ 6488)                                *
004600********************************************************
004700 P100-PERIOD-TO-MINUTES.
004800     MOVE ZERO TO WS-PRD-MINUTES.
004900     IF WS-PRD-DURATION-P NOT > ZERO
005000         GO TO P100-PERIOD-TO-MINUTES-EXIT.
005100     IF WS-PRD-IS-MONTHS
005200         COMPUTE WS-PRD-MINUTES = WS-PRD-DURATION-P * 44640
005300     ELSE
005400     IF WS-PRD-IS-WEEKS
005500         COMPUTE WS-PRD-MINUTES = WS-PRD-DURATION-P * 10080
005600     ELSE
005700     IF WS-PRD-IS-DAYS
005800         COMPUTE WS-PRD-MINUTES = WS-PRD-DURATION-P * 1440
005900     ELSE
006000     IF WS-PRD-IS-HOURS
006100         COMPUTE WS-PRD-MINUTES = WS-PRD-DURATION-P * 60
006200     ELSE
006300     IF WS-PRD-IS-MINUTES
006400         MOVE WS-PRD-DURATION-P TO WS-PRD-MINUTES.
006500 P100-PERIOD-TO-MINUTES-EXIT.
006600     EXIT.
006700*
006800*    RICHER VALIDATING FORM -- USED WHEN A PERIOD ARRIVES
006900*    FROM AN EXTERNAL SOURCE (OPERATOR PARAMETER CARD, A
007000*    CONFIG RECORD KEYED BY HAND) RATHER THAN FROM A FILE
007100*    THIS SHOP ALREADY CONTROLS.  P100 ABOVE NEVER FAILS
007200*    A CALL -- A BAD PERIOD JUST PRICES OUT TO ZERO -- BUT
007300*    THIS PARAGRAPH SETS AN ERROR CODE THE CALLER CAN
007400*    DISPLAY BACK TO THE OPERATOR.
007500*
007600 P200-PERIOD-VALIDATE.
007700     MOVE 'Y' TO WS-PRD-VALID-SW.
007800     MOVE SPACES TO WS-PRD-ERROR-CODE.
007900     IF WS-OP-DURATION = ZERO
008000         MOVE 'N' TO WS-PRD-VALID-SW
008100         MOVE 'PERIOD IS MISSING   ' TO WS-PRD-ERROR-CODE
008200         GO TO P200-PERIOD-VALIDATE-EXIT.
008300     IF WS-OP-IS-MONTHS OR WS-OP-IS-WEEKS OR WS-OP-IS-DAYS
008400        OR WS-OP-IS-HOURS OR WS-OP-IS-MINUTES
008500         GO TO P200-CHECK-POSITIVE.
008600     MOVE 'N' TO WS-PRD-VALID-SW.
008700     MOVE 'UNRECOGNISED PERIOD ' TO WS-PRD-ERROR-CODE.
008800     GO TO P200-PERIOD-VALIDATE-EXIT.
008900 P200-CHECK-POSITIVE.
009000     IF WS-OP-DURATION NOT > ZERO
009100         MOVE 'N' TO WS-PRD-VALID-SW
009200         MOVE 'DURATION MUST BE > 0' TO WS-PRD-ERROR-CODE.
009300 P200-PERIOD-VALIDATE-EXIT.
009400     EXIT.
009500*
009600*    P300-PLUS-DATE / P400-MINUS-DATE -- ADD (OR SUBTRACT)
009700*    WS-OP-DURATION WS-OP-INTERVAL-ID TO WS-DTTM-WORK1 AND
009800*    LEAVE THE RESULT IN WS-DTTM-WORK2.  MONTHS IS TRUE
009900*    CALENDAR ARITHMETIC (SHORT MONTH CLAMPS THE DAY-OF-
010000*    MONTH DOWN, IT DOES NOT ROLL INTO THE NEXT MONTH).
010100*    WEEKS/DAYS/HOURS/MINUTES GO THROUGH THE ABSOLUTE-
010200*    MINUTE-OF-EPOCH FIELD SINCE THIS SHOP CARRIES NO
010300*    DAYLIGHT-SAVING OR TIME-ZONE OFFSET ON ANY TIMESTAMP.
010400*
010500 P300-PLUS-DATE.
010600     IF WS-OP-IS-MONTHS
010700         GO TO P300-MONTHS-BRANCH.
010800     PERFORM P340-CALC-ABS-MINUTES THRU P340-CALC-ABS-MINUTES-EXIT.
010900     IF WS-OP-IS-WEEKS
011000         COMPUTE WS-CALC-OFFSET = WS-OP-DURATION * 10080
011100     ELSE
011200     IF WS-OP-IS-DAYS
011300         COMPUTE WS-CALC-OFFSET = WS-OP-DURATION * 1440
011400     ELSE
011500     IF WS-OP-IS-HOURS
011600         COMPUTE WS-CALC-OFFSET = WS-OP-DURATION * 60
011700     ELSE
011800         MOVE WS-OP-DURATION TO WS-CALC-OFFSET.
011900     ADD WS-CALC-OFFSET TO WS-CALC-ABSMIN.
012000     PERFORM P350-ABS-MINUTES-TO-DATE THRU
012100         P350-ABS-MINUTES-TO-DATE-EXIT.
012200     GO TO P300-PLUS-DATE-EXIT.
012300 P300-MONTHS-BRANCH.
012400     COMPUTE WS-CALC-TOTAL-MONTHS =
012500         (WS-D1-YYYY * 12) + (WS-D1-MM - 1) + WS-OP-DURATION.
012600     DIVIDE WS-CALC-TOTAL-MONTHS BY 12
012700         GIVING WS-CALC-NEW-YYYY REMAINDER WS-CALC-NEW-MM.
012800     IF WS-CALC-NEW-MM < ZERO
012900         ADD 12 TO WS-CALC-NEW-MM
013000         SUBTRACT 1 FROM WS-CALC-NEW-YYYY.
013100     ADD 1 TO WS-CALC-NEW-MM.
013200     PERFORM P335-DAYS-IN-MONTH THRU P335-DAYS-IN-MONTH-EXIT.
013300     MOVE WS-D1-DD TO WS-CALC-DD.
013400     IF WS-CALC-DD > WS-DIM
013500         MOVE WS-DIM TO WS-CALC-DD.
013600     MOVE WS-CALC-NEW-YYYY TO WS-D2-YYYY.
013700     MOVE WS-CALC-NEW-MM TO WS-D2-MM.
013800     MOVE WS-CALC-DD TO WS-D2-DD.
013900     MOVE WS-D1-HH TO WS-D2-HH.
014000     MOVE WS-D1-MI TO WS-D2-MI.
014100     MOVE WS-D1-SS TO WS-D2-SS.
014200 P300-PLUS-DATE-EXIT.
014300     EXIT.
014400*
014500 P400-MINUS-DATE.
014600     COMPUTE WS-OP-DURATION = 0 - WS-OP-DURATION.
014700     PERFORM P300-PLUS-DATE THRU P300-PLUS-DATE-EXIT.
014800     COMPUTE WS-OP-DURATION = 0 - WS-OP-DURATION.
014900 P400-MINUS-DATE-EXIT.
015000     EXIT.
015100*
015200*    P310/P320 -- DAY-NUMBER CONVERSION, EPOCH IS JAN 1 OF
015300*    WS-EPOCH-YEAR (=1980), DAY-NUMBER ZERO.  ITERATIVE
015400*    YEAR-BY-YEAR AND MONTH-BY-MONTH WALK -- NO DIVISION
015500*    BY A NEGATIVE NUMBER IS EVER ATTEMPTED, SO THERE IS
015600*    NO TRUNCATION SURPRISE FOR DATES ON EITHER SIDE OF
015700*    THE EPOCH.
015800*
015900 P310-CALC-DAY-NUMBER.
016000     MOVE ZERO TO WS-CALC-DAYNO.
016100     PERFORM P312-ADD-YEAR-LENGTH THRU P312-ADD-YEAR-LENGTH-EXIT
016200         VARYING WS-YR-SUB FROM WS-EPOCH-YEAR BY 1
016300         UNTIL WS-YR-SUB NOT LESS THAN WS-CALC-YYYY.
016400     ADD WS-CUM-DAYS (WS-CALC-MM) TO WS-CALC-DAYNO.
016500     MOVE WS-CALC-YYYY TO WS-LEAP-TEST-YEAR.
016600     PERFORM P330-TEST-LEAP-YEAR THRU P330-TEST-LEAP-YEAR-EXIT.
016700     IF WS-CALC-MM > 2 AND WS-YEAR-IS-LEAP
016800         ADD 1 TO WS-CALC-DAYNO.
016900     ADD WS-CALC-DD TO WS-CALC-DAYNO.
017000     SUBTRACT 1 FROM WS-CALC-DAYNO.
017100 P310-CALC-DAY-NUMBER-EXIT.
017200     EXIT.
017300 P312-ADD-YEAR-LENGTH.
017400     MOVE WS-YR-SUB TO WS-LEAP-TEST-YEAR.
017500     PERFORM P330-TEST-LEAP-YEAR THRU P330-TEST-LEAP-YEAR-EXIT.
017600     IF WS-YEAR-IS-LEAP
017700         ADD 366 TO WS-CALC-DAYNO
017800     ELSE
017900         ADD 365 TO WS-CALC-DAYNO.
018000 P312-ADD-YEAR-LENGTH-EXIT.
018100     EXIT.
018200*
018300 P320-DAY-NUMBER-TO-DATE.
018400     MOVE WS-EPOCH-YEAR TO WS-CALC-YYYY.
018500     MOVE WS-CALC-DAYNO TO WS-REMAIN-DAYS.
018600 P320-STRIP-YEARS.
018700     MOVE WS-CALC-YYYY TO WS-LEAP-TEST-YEAR.
018800     PERFORM P330-TEST-LEAP-YEAR THRU P330-TEST-LEAP-YEAR-EXIT.
018900     IF WS-YEAR-IS-LEAP
019000         MOVE 366 TO WS-YEAR-LENGTH
019100     ELSE
019200         MOVE 365 TO WS-YEAR-LENGTH.
019300     IF WS-REMAIN-DAYS < WS-YEAR-LENGTH
019400         GO TO P320-STRIP-MONTHS.
019500     SUBTRACT WS-YEAR-LENGTH FROM WS-REMAIN-DAYS.
019600     ADD 1 TO WS-CALC-YYYY.
019700     GO TO P320-STRIP-YEARS.
019800 P320-STRIP-MONTHS.
019900     MOVE 1 TO WS-CALC-MM.
020000 P320-STRIP-MONTHS-LOOP.
020100     MOVE WS-CALC-YYYY TO WS-CALC-NEW-YYYY.
020200     MOVE WS-CALC-MM TO WS-CALC-NEW-MM.
020300     PERFORM P335-DAYS-IN-MONTH THRU P335-DAYS-IN-MONTH-EXIT.
020400     IF WS-REMAIN-DAYS < WS-DIM
020500         GO TO P320-SET-DAY.
020600     SUBTRACT WS-DIM FROM WS-REMAIN-DAYS.
020700     ADD 1 TO WS-CALC-MM.
020800     GO TO P320-STRIP-MONTHS-LOOP.
020900 P320-SET-DAY.
021000     ADD 1 TO WS-REMAIN-DAYS GIVING WS-CALC-DD.
021100 P320-DAY-NUMBER-TO-DATE-EXIT.
021200     EXIT.
021300*
021400 P330-TEST-LEAP-YEAR.
021500     MOVE 'N' TO WS-LEAP-SW.
021600     DIVIDE WS-LEAP-TEST-YEAR BY 4
021700         GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM.
021800     IF WS-DIV-REM NOT = ZERO
021900         GO TO P330-TEST-LEAP-YEAR-EXIT.
022000     DIVIDE WS-LEAP-TEST-YEAR BY 100
022100         GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM.
022200     IF WS-DIV-REM NOT = ZERO
022300         MOVE 'Y' TO WS-LEAP-SW
022400         GO TO P330-TEST-LEAP-YEAR-EXIT.
022500     DIVIDE WS-LEAP-TEST-YEAR BY 400
022600         GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM.
022700     IF WS-DIV-REM = ZERO
022800         MOVE 'Y' TO WS-LEAP-SW.
022900 P330-TEST-LEAP-YEAR-EXIT.
023000     EXIT.
023100*
023200*    DAYS IN WS-CALC-NEW-MM OF WS-CALC-NEW-YYYY -- FEB
023300*    BUMPED TO 29 WHEN THE YEAR TESTS LEAP.  CALLER SETS
023400*    WS-CALC-NEW-YYYY/WS-CALC-NEW-MM BEFORE PERFORMING.
023500*
023600 P335-DAYS-IN-MONTH.
023700     MOVE WS-DAYS-IN-MONTH (WS-CALC-NEW-MM) TO WS-DIM.
023800     MOVE WS-CALC-NEW-YYYY TO WS-LEAP-TEST-YEAR.
023900     PERFORM P330-TEST-LEAP-YEAR THRU P330-TEST-LEAP-YEAR-EXIT.
024000     IF WS-CALC-NEW-MM = 2 AND WS-YEAR-IS-LEAP
024100         ADD 1 TO WS-DIM.
024200 P335-DAYS-IN-MONTH-EXIT.
024300     EXIT.
024400*
024500*    P340/P350 -- WRAP P310/P320 TO CONVERT THE WHOLE
024600*    WS-DTTM-WORK1 TIMESTAMP TO/FROM WS-CALC-ABSMIN, THE
024700*    SIGNED COUNT OF MINUTES SINCE MIDNIGHT JAN 1 OF THE
024800*    EPOCH YEAR.  RENEWAL OVERRIDE (RNWOVR00) PERFORMS
024900*    THESE TWO DIRECTLY WHEN IT NEEDS TO COMPARE TWO
025000*    OPENING-INTERVAL BOUNDARIES AT MINUTE PRECISION.
025100*
025200 P340-CALC-ABS-MINUTES.
025300     MOVE WS-D1-YYYY TO WS-CALC-YYYY.
025400     MOVE WS-D1-MM TO WS-CALC-MM.
025500     MOVE WS-D1-DD TO WS-CALC-DD.
025600     PERFORM P310-CALC-DAY-NUMBER THRU P310-CALC-DAY-NUMBER-EXIT.
025700     COMPUTE WS-CALC-MINOFDAY = (WS-D1-HH * 60) + WS-D1-MI.
025800     COMPUTE WS-CALC-ABSMIN =
025900         (WS-CALC-DAYNO * 1440) + WS-CALC-MINOFDAY.
026000 P340-CALC-ABS-MINUTES-EXIT.
026100     EXIT.
026200 P350-ABS-MINUTES-TO-DATE.
026300     DIVIDE WS-CALC-ABSMIN BY 1440
026400         GIVING WS-CALC-DAYNO REMAINDER WS-CALC-MINOFDAY.
026500     IF WS-CALC-MINOFDAY < ZERO
026600         ADD 1440 TO WS-CALC-MINOFDAY
026700         SUBTRACT 1 FROM WS-CALC-DAYNO.
026800     PERFORM P320-DAY-NUMBER-TO-DATE THRU
026900         P320-DAY-NUMBER-TO-DATE-EXIT.
027000     MOVE WS-CALC-YYYY TO WS-D2-YYYY.
027100     MOVE WS-CALC-MM TO WS-D2-MM.
027200     MOVE WS-CALC-DD TO WS-D2-DD.
027300     DIVIDE WS-CALC-MINOFDAY BY 60
027400         GIVING WS-D2-HH REMAINDER WS-D2-MI.
027500     MOVE WS-D1-SS TO WS-D2-SS.
027600 P350-ABS-MINUTES-TO-DATE-EXIT.
027700     EXIT.
