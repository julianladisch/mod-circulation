000100********************************************************
000200*    LNBPS-CLDLOGIC  --  CLOSED-LIBRARY DUE-DATE-        *
000300*    MANAGEMENT STRATEGY LOGIC (KEEP_DATE / END_OF_HRS)  *
000400*    SHARED BY DUEADJ00 AND RNWOVR00.  NOT A CALLED       *
000500*    SUBPGM, IT IS COPYBOOK TEXT -- COPY THIS AT THE END  *
000600*    OF THE COPYING PROGRAM'S PROCEDURE DIVISION.         *
000700*                                                        *
000800*    CALLER MUST HAVE COPIED LNBPS-LPREC AND LNBPS-OIREC *
000900*    (WITH THE OI TABLE ALREADY LOADED) AND LNBPS-DTTMWRK*
001000*    INTO WORKING-STORAGE, AND MUST SUPPLY:               *
001100*      WS-REQUESTED-DATE  PIC X(19)  -- DATE TO ADJUST   *
001200*      WS-SYSTEM-DATE     PIC X(19)  -- "NOW" FOR THE     *
001300*                         END_OF_HRS CURRENT-INTERVAL     *
001400*                         LOOKUP                          *
001500*      WS-DA-FOUND-SW     PIC 9(1)  COMP                 *
001600*      WS-DA-ROLLOVER-SW  PIC 9(1)  COMP                 *
001700*      WS-DA-CI-IDX       PIC 9(3)  COMP                 *
001800*      WS-DA-NI-IDX       PIC 9(3)  COMP                 *
001900*      WS-DA-DATE1-ORD    PIC 9(8)  COMP                 *
002000*      WS-DA-DATE2-ORD    PIC 9(8)  COMP                 *
002100*    ANSWER COMES BACK IN WS-ADJUSTED-DATE PIC X(19).     *
002200*                                                        *
002300*    CHANGE LOG.                                          *
002400*    03/02/01 DLK  PULLED OUT OF DUEADJ00 SO RNWOVR00     *
002500*             COULD SHARE THE SAME STRATEGY CODE INSTEAD  *
002600*             OF CARRYING A SECOND COPY (REQ 5901).       *
003000********************************************************
003100 D100-SELECT-STRATEGY.
003200     IF LP-STRATEGY-KEEP-DATE
003300         PERFORM D200-KEEP-DATE-STRATEGY THRU
003400             D200-KEEP-DATE-STRATEGY-EXIT
003500     ELSE
003600     IF LP-STRATEGY-END-OF-HOURS
003700         PERFORM D300-END-OF-HOURS-STRATEGY THRU
003800             D300-END-OF-HOURS-STRATEGY-EXIT
003900     ELSE
004000         MOVE SPACES TO WS-ADJUSTED-DATE.
004100 D100-SELECT-STRATEGY-EXIT.
004200     EXIT.
004300*
004400 D200-KEEP-DATE-STRATEGY.
004500     MOVE WS-REQUESTED-DATE TO WS-DTTM-WORK1-X.
004600     MOVE 23 TO WS-D1-HH.
004700     MOVE 59 TO WS-D1-MI.
004800     MOVE 59 TO WS-D1-SS.
004900     MOVE WS-DTTM-WORK1-X TO WS-ADJUSTED-DATE.
005000 D200-KEEP-DATE-STRATEGY-EXIT.
005100     EXIT.
005200*
005300 D300-END-OF-HOURS-STRATEGY.
005400     MOVE ZERO TO WS-DA-FOUND-SW.
005500     PERFORM D310-FIND-CURRENT-INTERVAL THRU
005600         D310-FIND-CURRENT-INTERVAL-EXIT
005700         VARYING WS-OI-IDX FROM 1 BY 1
005800         UNTIL WS-OI-IDX > WS-OI-ROW-COUNT
005900             OR WS-DA-FOUND-SW = 1.
006000     IF WS-DA-FOUND-SW = 0
006100         MOVE SPACES TO WS-ADJUSTED-DATE
006200         DISPLAY '!!!! NO OPENING INTERVAL CONTAINS SYSTEM TIME'
006300             UPON CRT AT 2301
006400         GO TO D300-END-OF-HOURS-STRATEGY-EXIT.
006500     MOVE WS-DA-CI-IDX TO WS-DA-NI-IDX.
006600     ADD 1 TO WS-DA-NI-IDX.
006700     MOVE 0 TO WS-DA-ROLLOVER-SW.
006800     IF WS-DA-NI-IDX NOT > WS-OI-ROW-COUNT
006900         PERFORM D320-CHECK-ROLLOVER THRU D320-CHECK-ROLLOVER-EXIT.
007000     IF WS-DA-ROLLOVER-SW = 1
007100         MOVE WS-OI-END-T (WS-DA-NI-IDX) TO WS-ADJUSTED-DATE
007200         GO TO D300-END-OF-HOURS-STRATEGY-EXIT.
007300     IF WS-OI-ROW-IS-OPEN (WS-DA-CI-IDX)
007400         MOVE WS-OI-END-T (WS-DA-CI-IDX) TO WS-ADJUSTED-DATE
007500         GO TO D300-END-OF-HOURS-STRATEGY-EXIT.
007600     IF WS-DA-NI-IDX NOT > WS-OI-ROW-COUNT
007700         MOVE WS-OI-END-T (WS-DA-NI-IDX) TO WS-ADJUSTED-DATE
007800     ELSE
007900         MOVE SPACES TO WS-ADJUSTED-DATE
008000         DISPLAY '!!!! NO NEXT INTERVAL AFTER A CLOSED PERIOD'
008100             UPON CRT AT 2301.
008200 D300-END-OF-HOURS-STRATEGY-EXIT.
008300     EXIT.
008400*
008500 D310-FIND-CURRENT-INTERVAL.
008600     IF WS-SYSTEM-DATE < WS-OI-START-T (WS-OI-IDX)
008700         GO TO D310-FIND-CURRENT-INTERVAL-EXIT.
008800     IF WS-SYSTEM-DATE NOT < WS-OI-END-T (WS-OI-IDX)
008900         GO TO D310-FIND-CURRENT-INTERVAL-EXIT.
009000     MOVE WS-OI-IDX TO WS-DA-CI-IDX.
009100     MOVE 1 TO WS-DA-FOUND-SW.
009200 D310-FIND-CURRENT-INTERVAL-EXIT.
009300     EXIT.
009400*
009500*    D320 -- THE POLICY MANUAL'S ROLLOVER WORDING (6/93) READS
009600*    AS IF A 24-HOUR SERVICE POINT'S TWO CALENDAR-DAY ROWS
009700*    SHOULD BE WELDED BACK INTO ONE OPEN RUN.  THIS SHOP READS
009800*    THAT AS "DON'T STOP THE CLOCK AT THE FAKE MIDNIGHT ROW
009900*    BOUNDARY -- CARRY ON INTO THE INTERVAL THAT PICKS UP AT
010000*    00:00:00" -- I.E. USE THE END OF THE INTERVAL AFTER THE
010100*    ONE THE SYSTEM TIME LANDED IN, NOT ITS OWN 23:59:59 END,
010200*    WHENEVER THAT NEXT ROW IS THE UNBROKEN CONTINUATION OF
010300*    THIS ONE.  SEE DLK'S REQ 4832 NOTE IN DUEADJ00'S CHANGE
010400*    LOG (WHERE THIS PARAGRAPH WAS ORIGINALLY WRITTEN).      *
010500*
010600 D320-CHECK-ROLLOVER.
010700     IF NOT WS-OI-ROW-IS-OPEN (WS-DA-CI-IDX)
010800         GO TO D320-CHECK-ROLLOVER-EXIT.
010900     IF NOT WS-OI-ROW-IS-OPEN (WS-DA-NI-IDX)
011000         GO TO D320-CHECK-ROLLOVER-EXIT.
011100     MOVE WS-OI-END-T (WS-DA-CI-IDX) TO WS-DTTM-WORK1-X.
011200     IF WS-D1-HH NOT = 23 OR WS-D1-MI NOT = 59
011300         GO TO D320-CHECK-ROLLOVER-EXIT.
011400     MOVE WS-OI-START-T (WS-DA-NI-IDX) TO WS-DTTM-WORK1-X.
011500     IF WS-D1-HH NOT = 0 OR WS-D1-MI NOT = 0
011600         GO TO D320-CHECK-ROLLOVER-EXIT.
011700     MOVE 1 TO WS-DA-ROLLOVER-SW.
011800 D320-CHECK-ROLLOVER-EXIT.
011900     EXIT.
012000*
012100 D400-CHECK-FIXED-LIMIT.
012200     IF LP-FIXED-LIMIT-DATE = SPACES
012300         GO TO D400-CHECK-FIXED-LIMIT-EXIT.
012400     MOVE WS-ADJUSTED-DATE TO WS-DTTM-WORK1-X.
012500     COMPUTE WS-DA-DATE1-ORD = (WS-D1-YYYY * 10000)
012600         + (WS-D1-MM * 100) + WS-D1-DD.
012700     MOVE LP-FIXED-LIMIT-DATE TO WS-DTTM-WORK2-X.
012800     COMPUTE WS-DA-DATE2-ORD = (WS-D2-YYYY * 10000)
012900         + (WS-D2-MM * 100) + WS-D2-DD.
013000     IF WS-DA-DATE1-ORD NOT > WS-DA-DATE2-ORD
013100         GO TO D400-CHECK-FIXED-LIMIT-EXIT.
013200     MOVE LP-FIXED-LIMIT-DATE TO WS-REQUESTED-DATE.
013300     PERFORM D100-SELECT-STRATEGY THRU D100-SELECT-STRATEGY-EXIT.
013400 D400-CHECK-FIXED-LIMIT-EXIT.
013500     EXIT.
