000100********************************************************
000200*    LNBPS-ARREC  --  ANON-RESULT.DAT OUTPUT LAYOUT     *
000300*    WRITTEN ONE PER LOAN, IN INPUT LOAN ORDER, BY      *
000400*    ANONCHK00.  RECORD IS 45 BYTES, NO FILLER PAD --   *
000500*    THE TWO FIELDS ALREADY FILL THE RECORD.            *
000600*                                                       *
000700*    NOTE 4/94 -- AR-DECISION IS ONLY NINE WIDE, TOO    *
000800*    NARROW FOR THE CHECKERS' FULL REASON-CODE NAMES,   *
000900*    SO EACH ONE IS ABBREVIATED HERE.  THE ANONCHK00    *
001000*    PROCEDURE DIVISION COMMENTS EACH MOVE WITH THE     *
001100*    FULL NAME SO THE MAPPING STAYS TRACEABLE:          *
001200*      CAN_ANON  = loan approved for anonymization      *
001300*      LOAN_OPEN = LOAN_IS_OPEN                          *
001400*      TOO_RECNT = LOAN_CLOSED_TOO_RECENTLY               *
001500*      NEVER_ANO = LOANS_ARE_NEVER_ANONYMIZED (both forms)*
001600*      OPEN_FEES = HAS_OPEN_FEES_FINES                    *
001700*      FF_TOO_RC = FEES_FINES_CLOSED_TOO_RECENTLY         *
001800*      HAS_FEES  = HAS_FEES_FINES (manual variant only)  *
001900********************************************************
002000 01  ANONYMIZATION-RESULT-REC.
002100     05  AR-LOAN-ID                  PIC X(36).
002200     05  AR-DECISION                 PIC X(9).
002300         88  AR-DECISION-CAN-ANON     VALUE 'CAN_ANON '.
002400         88  AR-DECISION-LOAN-OPEN    VALUE 'LOAN_OPEN'.
002500         88  AR-DECISION-TOO-RECENT   VALUE 'TOO_RECNT'.
002600         88  AR-DECISION-NEVER-ANON   VALUE 'NEVER_ANO'.
002700         88  AR-DECISION-OPEN-FEES    VALUE 'OPEN_FEES'.
002800         88  AR-DECISION-FF-TOO-RECNT VALUE 'FF_TOO_RC'.
002900         88  AR-DECISION-HAS-FEES     VALUE 'HAS_FEES '.
