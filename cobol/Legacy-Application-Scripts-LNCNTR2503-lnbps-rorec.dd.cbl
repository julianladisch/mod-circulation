000100********************************************************
000200*    LNBPS-ROREC  --  RENEWAL-REQUEST.DAT LAYOUT        *
000300*    ONE STAFF OVERRIDE REQUEST PER RECORD, MATCHED TO  *
000400*    ITS LOAN BY FILE READ ORDER (NEITHER FILE CARRIES  *
000500*    A COMMON KEY -- SAME CONVENTION AS ANON-RESULT.DAT *
000600*    BEING WRITTEN IN INPUT LOAN ORDER).  RECORD IS 121 *
000700*    BYTES, FILLER(2) PADS THE TAIL.                    *
000800********************************************************
000900 01  RENEWAL-OVERRIDE-REQUEST-REC.
001000     05  RO-COMMENT                  PIC X(80).
001100     05  RO-OVERRIDE-DUE-DATE        PIC X(19).
001200     05  RO-HAS-RECALL-REQUEST       PIC X(1).
001300         88  RO-RECALL-REQUEST-YES           VALUE 'Y'.
001400         88  RO-RECALL-REQUEST-NO            VALUE 'N'.
001500     05  RO-SYSTEM-DATE              PIC X(19).
001600     05  FILLER                      PIC X(2).
