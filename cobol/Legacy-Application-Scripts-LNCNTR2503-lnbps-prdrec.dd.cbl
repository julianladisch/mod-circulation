000100********************************************************
000200*    LNBPS-PRDREC  --  PERIOD.DAT RECORD LAYOUT         *
000300*    (POLICY-CONFIGURED DURATION / INTERVAL UNIT)       *
000400*                                                       *
000500*    FILE IS LINE-SEQUENTIAL DISPLAY TEXT.  PRD-DURATION*
000600*    IS UNPACKED (ZONED) ON THE FILE -- IT IS PACKED TO *
000700*    PRD-DURATION-P (COMP-3) IMMEDIATELY AFTER THE READ *
000800*    SO NO COMP-3 FIELD EVER CROSSES THE FILE BOUNDARY. *
000900*    RECORD IS 11 BYTES, NO SLACK LEFT FOR A FILLER PAD *
001000*    (THE TWO FIELDS ALREADY FILL THE STATED LENGTH).   *
001100********************************************************
001200 01  PERIOD-REC.
001300     05  PRD-DURATION                PIC S9(4).
001400     05  PRD-INTERVAL-ID             PIC X(7).
001500         88  PRD-IS-MONTHS                    VALUE 'MONTHS '.
001600         88  PRD-IS-WEEKS                     VALUE 'WEEKS  '.
001700         88  PRD-IS-DAYS                      VALUE 'DAYS   '.
001800         88  PRD-IS-HOURS                     VALUE 'HOURS  '.
001900         88  PRD-IS-MINUTES                   VALUE 'MINUTES'.
002000*
002100*    WORKING-STORAGE COMPANION -- PACKED DURATION AND THE
002200*    RESULT OF TOMINUTES/VALIDATE, PLUS THE OPERAND PAIR
002300*    USED BY THE SHARED P3nn/P4nn PLUS-DATE/MINUS-DATE
002400*    PARAGRAPHS IN LNBPS-PRDLOGIC.  ANY DRIVER THAT NEEDS
002500*    PERIOD MATH COPIES THIS GROUP INTO WORKING-STORAGE.
002600*
002700 01  WS-PRD-WORK-FIELDS.
002800     05  WS-PRD-DURATION-P           PIC S9(4)  COMP-3.
002900     05  WS-PRD-INTERVAL-ID          PIC X(7).
003000         88  WS-PRD-IS-MONTHS                 VALUE 'MONTHS '.
003100         88  WS-PRD-IS-WEEKS                  VALUE 'WEEKS  '.
003200         88  WS-PRD-IS-DAYS                   VALUE 'DAYS   '.
003300         88  WS-PRD-IS-HOURS                  VALUE 'HOURS  '.
003400         88  WS-PRD-IS-MINUTES                VALUE 'MINUTES'.
003500     05  WS-PRD-MINUTES              PIC S9(9)  COMP-3.
003600     05  WS-PRD-VALID-SW             PIC X      VALUE 'Y'.
003700         88  WS-PRD-IS-VALID                  VALUE 'Y'.
003800         88  WS-PRD-IS-INVALID                VALUE 'N'.
003900     05  WS-PRD-ERROR-CODE           PIC X(20)  VALUE SPACES.
004000         88  WS-PRD-ERR-MISSING
004100             VALUE 'PERIOD IS MISSING   '.
004200         88  WS-PRD-ERR-BAD-INTERVAL
004300             VALUE 'UNRECOGNISED PERIOD '.
004400         88  WS-PRD-ERR-NOT-POSITIVE
004500             VALUE 'DURATION MUST BE > 0'.
004600*
004700*    OPERAND PAIR FOR THE PLUS-DATE / MINUS-DATE PARAGRAPHS.
004800*    P300/P400 READ WS-OP-DTTM (VIA WS-DTTM-WORK1), ADD OR
004900*    SUBTRACT WS-OP-DURATION WS-OP-INTERVAL-ID CALENDAR-
005000*    AWARE, AND LEAVE THE ANSWER IN WS-DTTM-WORK2.
005100*
005200 01  WS-OP-FIELDS.
005300     05  WS-OP-DURATION              PIC S9(4)  COMP-3.
005400     05  WS-OP-INTERVAL-ID           PIC X(7).
005500         88  WS-OP-IS-MONTHS                  VALUE 'MONTHS '.
005600         88  WS-OP-IS-WEEKS                   VALUE 'WEEKS  '.
005700         88  WS-OP-IS-DAYS                    VALUE 'DAYS   '.
005800         88  WS-OP-IS-HOURS                   VALUE 'HOURS  '.
005900         88  WS-OP-IS-MINUTES                 VALUE 'MINUTES'.
