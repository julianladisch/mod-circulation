000100********************************************************
000200*    LNBPS-ACREC  --  ANON-CONFIG.DAT RECORD LAYOUT     *
000300*    ONE CONFIG RECORD APPLIES TO THE WHOLE BATCH RUN.  *
000400*                                                       *
000500*    NOTE 4/94 -- THE EIGHT FIELDS BELOW SUM TO 42      *
001000*    BYTES, NOT THE 36 IN THE ORIGINAL FILE-LAYOUT      *
001100*    MEMO -- THE MEMO WAS NEVER CORRECTED WHEN THE      *
001200*    FEES-RULE FIELDS WERE ADDED.  GO WITH THE FIELD    *
001300*    LIST, 42 BYTES, NO FILLER PAD NEEDED.              *
001400********************************************************
001500 01  ANONYMIZATION-CONFIG-REC.
001600     05  AC-NEVER-ANONYMIZE          PIC X(1).
001700         88  AC-NEVER-ANON-YES               VALUE 'Y'.
001800         88  AC-NEVER-ANON-NO                VALUE 'N'.
001900     05  AC-TREAT-FEES-DIFFERENTLY   PIC X(1).
002000         88  AC-TREAT-FEES-DIFF-YES          VALUE 'Y'.
002100         88  AC-TREAT-FEES-DIFF-NO           VALUE 'N'.
002200     05  AC-CLOSED-LOAN-RULE         PIC X(9).
002300         88  AC-CLOSED-RULE-IMMEDIATE  VALUE 'IMMEDIATE'.
002400         88  AC-CLOSED-RULE-INTERVAL   VALUE 'INTERVAL '.
002500         88  AC-CLOSED-RULE-NEVER      VALUE 'NEVER    '.
002600     05  AC-CLOSED-LOAN-DURATION     PIC S9(4).
002700     05  AC-CLOSED-LOAN-INTERVAL-ID  PIC X(7).
002800         88  AC-CLOSED-DUR-IS-MONTHS          VALUE 'MONTHS '.
002900         88  AC-CLOSED-DUR-IS-WEEKS           VALUE 'WEEKS  '.
003000         88  AC-CLOSED-DUR-IS-DAYS            VALUE 'DAYS   '.
003100         88  AC-CLOSED-DUR-IS-HOURS           VALUE 'HOURS  '.
003200         88  AC-CLOSED-DUR-IS-MINUTES         VALUE 'MINUTES'.
003300     05  AC-FEES-RULE                PIC X(9).
003400         88  AC-FEES-RULE-IMMEDIATE    VALUE 'IMMEDIATE'.
003500         88  AC-FEES-RULE-INTERVAL     VALUE 'INTERVAL '.
003600         88  AC-FEES-RULE-NEVER        VALUE 'NEVER    '.
003700     05  AC-FEES-DURATION            PIC S9(4).
003800     05  AC-FEES-INTERVAL-ID         PIC X(7).
003900         88  AC-FEES-DUR-IS-MONTHS            VALUE 'MONTHS '.
004000         88  AC-FEES-DUR-IS-WEEKS             VALUE 'WEEKS  '.
004100         88  AC-FEES-DUR-IS-DAYS              VALUE 'DAYS   '.
004200         88  AC-FEES-DUR-IS-HOURS             VALUE 'HOURS  '.
004300         88  AC-FEES-DUR-IS-MINUTES           VALUE 'MINUTES'.
004400*
004500*    WORKING-STORAGE COMPANIONS -- PACKED DURATIONS.
004600*
004700 01  WS-AC-CLOSED-LOAN-DURATION-P    PIC S9(4)  COMP-3.
004800 01  WS-AC-FEES-DURATION-P           PIC S9(4)  COMP-3.
