000100********************************************************
000200*    LNBPS-OIREC  --  OPENING-INTERVALS.DAT LAYOUT      *
000300*    ONE ROW PER OPEN/CLOSED INTERVAL OF A SERVICE      *
000400*    POINT'S TIMETABLE, READ IN OI-SEQ ASCENDING ORDER  *
000500*    PER SERVICE POINT.  RECORD IS 42 BYTES.            *
000600*                                                       *
000700*    NOTE 9/92 -- OI-SEQ IS CARRIED HERE AS A 3-DIGIT   *
000800*    ORDINAL (000-999), NOT 4, SO THE RECORD LANDS ON   *
000900*    THE STANDARD 42-BYTE LENGTH -- AMPLE RANGE FOR ONE *
001000*    SERVICE POINT'S DAILY TIMETABLE.  NO FILLER PAD IS *
001100*    NEEDED, THE FOUR FIELDS ALREADY FILL THE RECORD.   *
001200********************************************************
001300 01  OPENING-INTERVAL-REC.
001400     05  OI-SEQ                      PIC 9(3).
001500     05  OI-START-DATETIME           PIC X(19).
001600     05  OI-END-DATETIME             PIC X(19).
001700     05  OI-IS-OPEN                  PIC X(1).
001800         88  OI-INTERVAL-IS-OPEN             VALUE 'Y'.
001900         88  OI-INTERVAL-IS-CLOSED            VALUE 'N'.
002000*
002100*    WORKING-STORAGE COMPANION -- PACKED SEQUENCE NUMBER,
002200*    SAME HOUSE RULE AS EVERY OTHER ON-FILE NUMERIC.
002300*
002400 01  WS-OI-SEQ-P                     PIC 9(3)  COMP-3.
002500*
002600*    A WHOLE SERVICE POINT'S TIMETABLE HELD IN WORKING
002700*    STORAGE AT ONCE -- OVDMIN00 (OVERLAP ACCUMULATION),
002800*    DUEADJ00 (STRATEGY LOOKUP) AND RNWOVR00 (OVERLAP
002900*    CLAMP) ALL LOAD THE DAY'S ROWS HERE BEFORE WALKING
003000*    THEM.  36 ROWS IS AMPLE FOR ONE SERVICE POINT'S
003100*    OPEN/CLOSED INTERVALS ACROSS A FEW CALENDAR DAYS.
003200*
003300 01  WS-OI-TABLE.
003400     05  WS-OI-ROW OCCURS 36 TIMES
003500                   INDEXED BY WS-OI-IDX.
003600         10  WS-OI-SEQ-T             PIC 9(3).
003700         10  WS-OI-START-T           PIC X(19).
003800         10  WS-OI-END-T             PIC X(19).
003900         10  WS-OI-OPEN-T            PIC X(1).
004000             88  WS-OI-ROW-IS-OPEN            VALUE 'Y'.
004100 01  WS-OI-ROW-COUNT                 PIC 9(3)  COMP.
