000100********************************************************
000200*    LNBPS-LPREC  --  LOAN-POLICY.DAT RECORD LAYOUT     *
000300*    ONE POLICY RECORD APPLIES TO THE WHOLE BATCH RUN.  *
000400*    GRACE DURATION IS ZONED ON THE FILE, PACKED TO ITS  *
000500*    WS- COMPANION RIGHT AFTER THE READ (SAME HOUSE RULE *
000600*    AS LNBPS-PRDREC).  RECORD IS 52 BYTES, FILLER(9)    *
000700*    PADS THE TAIL.                                      *
000800********************************************************
000900 01  LOAN-POLICY-REC.
001000     05  LP-GRACE-DURATION           PIC S9(4).
001100     05  LP-GRACE-INTERVAL-ID        PIC X(7).
001200         88  LP-GRACE-IS-MONTHS               VALUE 'MONTHS '.
001300         88  LP-GRACE-IS-WEEKS                VALUE 'WEEKS  '.
001400         88  LP-GRACE-IS-DAYS                 VALUE 'DAYS   '.
001500         88  LP-GRACE-IS-HOURS                VALUE 'HOURS  '.
001600         88  LP-GRACE-IS-MINUTES              VALUE 'MINUTES'.
001700     05  LP-LOANABLE                 PIC X(1).
001800         88  LP-IS-LOANABLE                   VALUE 'Y'.
001900         88  LP-NOT-LOANABLE                  VALUE 'N'.
002000     05  LP-RENEWABLE                PIC X(1).
002100         88  LP-IS-RENEWABLE                  VALUE 'Y'.
002200         88  LP-NOT-RENEWABLE                 VALUE 'N'.
002300     05  LP-RENEWAL-LIMIT-REACHED    PIC X(1).
002400         88  LP-RENEWAL-LIMIT-YES             VALUE 'Y'.
002500         88  LP-RENEWAL-LIMIT-NO              VALUE 'N'.
002600     05  LP-DUE-DATE-STRATEGY        PIC X(10).
002700         88  LP-STRATEGY-KEEP-DATE      VALUE 'KEEP_DATE '.
002800         88  LP-STRATEGY-END-OF-HOURS  VALUE 'END_OF_HRS'.
002900     05  LP-FIXED-LIMIT-DATE         PIC X(19).
003000     05  FILLER                      PIC X(9).
003100*
003200*    NOTE 6/93 -- END-OF-HOURS STRATEGY CODE IS SPELLED
003300*    'END_OF_HRS' (10 BYTES) NOT THE FULL WORD, THE FIELD
003400*    IS ONLY TEN WIDE.  KEEP_DATE HAS ROOM TO SPARE.
003500*
003600*    WORKING-STORAGE COMPANION -- PACKED GRACE DURATION.
003700*
003800 01  WS-LP-GRACE-DURATION-P          PIC S9(4)  COMP-3.
