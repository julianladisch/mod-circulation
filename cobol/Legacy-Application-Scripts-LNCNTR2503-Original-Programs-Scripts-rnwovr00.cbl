000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RNWOVR00.
000300 AUTHOR.         D KOWALSKI.
000400 INSTALLATION.   LNCNTR2503 CIRCULATION BATCH RULES.
000500 DATE-WRITTEN.   04/22/1994.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY - CIRCULATION BATCH.
000800*
000900****************************************************************
001000*    RNWOVR00  --  STAFF OVERRIDE RENEWAL BATCH                *
001100*    MATCHES LOANS.DAT TO RENEWAL-REQUEST.DAT ONE FOR ONE, IN  *
001200*    FILE POSITION (THERE IS NO SHARED KEY -- REQUEST N GOES   *
001300*    WITH LOAN N), AND RUNS THE FIVE-BRANCH OVERRIDE-RENEWAL   *
001400*    DECISION TREE FROM THE POLICY MANUAL AGAINST EACH PAIR.   *
001500*    WHERE THE TREE NEEDS THE ORDINARY (NON-OVERRIDE) RENEWAL  *
001600*    DUE DATE, THIS PROGRAM RUNS THE SAME KEEP_DATE/END_OF_HRS *
001700*    CLOSED-LIBRARY LOGIC DUEADJ00 USES (LNBPS-CLDLOGIC.CBL),  *
001800*    TREATING "RIGHT NOW" (RO-SYSTEM-DATE) AS BOTH THE DATE    *
001900*    BEING ADJUSTED AND THE CLOCK USED TO FIND THE CURRENT     *
002000*    OPENING INTERVAL -- SEE THE NOTE AT V300 (REQ 4967).      *
002100*    RESULTS GO TO RENEWAL-RESULT.DAT, ONE ROW PER LOAN, IN    *
002200*    INPUT ORDER.                                              *
002300*                                                              *
002400*    CHANGE LOG.                                               *
002500*    04/22/94 DLK  ORIGINAL VERSION, REQ 4967.                 *
002600*    03/02/01 DLK  NOW COPIES LNBPS-CLDLOGIC.CBL INSTEAD OF A   *
002700*             SECOND HAND-CARRIED COPY OF DUEADJ00'S STRATEGY  *
002800*             PARAGRAPHS (REQ 5901).                            *
002900*    11/20/98 PJS  Y2K REVIEW -- ALL DATE COMPARES ARE STRING   *
003000*             COMPARES ON 4-DIGIT-YEAR TIMESTAMPS, NO CHANGES   *
003100*             REQUIRED (REQ 5560).                              *
003200*    09/14/04 TWN  STEP 5's "PROPOSED SAME-OR-EARLIER" LEG WAS  *
003300*             TESTING THE WRONG SWITCH AND NEVER FIRING --      *
003400*             FIXED, SEE V500 (REQ 6210).                       *
003500****************************************************************
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CRT
004100     C01 IS TOP-OF-FORM
004200     CLASS DECISION-CODE-CLASS IS 'A' THRU 'Z'
004300     UPSI-0 ON  STATUS IS RERUN-FROM-CHECKPOINT
004400            OFF STATUS IS NORMAL-START.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    /users/public/loans.dat
004800     SELECT LOAN-FILE ASSIGN TO DYNAMIC LOAN-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000*    /users/public/renewal-request.dat
005100     SELECT RO-FILE   ASSIGN TO DYNAMIC RO-PATH
005200            ORGANIZATION RECORD SEQUENTIAL.
005300*    /users/public/loan-policy.dat
005400     SELECT LP-FILE   ASSIGN TO DYNAMIC LP-PATH
005500            ORGANIZATION RECORD SEQUENTIAL.
005600*    /users/public/opening-intervals.dat
005700     SELECT OI-FILE   ASSIGN TO DYNAMIC OI-PATH
005800            ORGANIZATION RECORD SEQUENTIAL.
005900*    /users/public/renewal-result.dat
006000     SELECT RR-FILE   ASSIGN TO DYNAMIC RR-PATH
006100            ORGANIZATION RECORD SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  LOAN-FILE
006800     RECORD CONTAINS 149 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS LOAN-FILE-REC.
007100 01  LOAN-FILE-REC                   PIC X(149).
007200*
007300 FD  RO-FILE
007400     RECORD CONTAINS 121 CHARACTERS
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS RO-FILE-REC.
007700 01  RO-FILE-REC                     PIC X(121).
007800*
007900 FD  LP-FILE
008000     RECORD CONTAINS 52 CHARACTERS
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS LP-FILE-REC.
008300 01  LP-FILE-REC                     PIC X(52).
008400*
008500 FD  OI-FILE
008600     RECORD CONTAINS 42 CHARACTERS
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS OI-FILE-REC.
008900 01  OI-FILE-REC                     PIC X(42).
009000*
009100 FD  RR-FILE
009200     RECORD CONTAINS 83 CHARACTERS
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS RR-FILE-REC.
009500 01  RR-FILE-REC                     PIC X(83).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 copy '/users/devel/lnbps-lnrec.dd.cbl'.
010000 copy '/users/devel/lnbps-rorec.dd.cbl'.
010100 copy '/users/devel/lnbps-lprec.dd.cbl'.
010200 copy '/users/devel/lnbps-oirec.dd.cbl'.
010300 copy '/users/devel/lnbps-rrrec.dd.cbl'.
010400 copy '/users/devel/lnbps-dttmwrk.dd.cbl'.
010500*
010600 01  VARIABLES.
010700     05  LOAN-PATH.
010800         10  FILLER              PIC X(14)
010900             VALUE '/users/public/'.
011000         10  LOAN-NAME           PIC X(64)
011100             VALUE 'loans.dat'.
011200     05  RO-PATH.
011300         10  FILLER              PIC X(14)
011400             VALUE '/users/public/'.
011500         10  RO-NAME             PIC X(64)
011600             VALUE 'renewal-request.dat'.
011700     05  LP-PATH.
011800         10  FILLER              PIC X(14)
011900             VALUE '/users/public/'.
012000         10  LP-NAME             PIC X(64)
012100             VALUE 'loan-policy.dat'.
012200     05  OI-PATH.
012300         10  FILLER              PIC X(14)
012400             VALUE '/users/public/'.
012500         10  OI-NAME             PIC X(64)
012600             VALUE 'opening-intervals.dat'.
012700     05  RR-PATH.
012800         10  FILLER              PIC X(14)
012900             VALUE '/users/public/'.
013000         10  RR-NAME             PIC X(64)
013100             VALUE 'renewal-result.dat'.
013200     05  WS-COMMAND-LINE         PIC X(100).
013300     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
013400     05  LOAN-EOF-SW             PIC 9(1)  VALUE 0.
013500         88  END-OF-LOAN-FILE            VALUE 1.
013600     05  RO-EOF-SW               PIC 9(1)  VALUE 0.
013700         88  END-OF-RO-FILE              VALUE 1.
013800     05  OI-EOF-SW               PIC 9(1)  VALUE 0.
013900         88  END-OF-OI-FILE              VALUE 1.
014000     05  WS-REQUESTED-DATE       PIC X(19).
014100     05  WS-SYSTEM-DATE          PIC X(19).
014200     05  WS-ADJUSTED-DATE        PIC X(19).
014300     05  WS-PROPOSED-DATE        PIC X(19).
014400     05  WS-NEW-DUE-DATE         PIC X(19).
014500     05  WS-DA-FOUND-SW          PIC 9(1)  COMP.
014600     05  WS-DA-ROLLOVER-SW       PIC 9(1)  COMP.
014700     05  WS-DA-CI-IDX            PIC 9(3)  COMP.
014800     05  WS-DA-NI-IDX            PIC 9(3)  COMP.
014900     05  WS-DA-DATE1-ORD         PIC 9(8)  COMP.
015000     05  WS-DA-DATE2-ORD         PIC 9(8)  COMP.
015100     05  WS-RN-RESOLVED-SW       PIC 9(1)  COMP.
015200     05  WS-RN-STEP4-STRICT-SW   PIC 9(1)  COMP.
015300*
015400 01  WS-DETAIL-LINE.
015500     05  WS-DL-CTR               PIC ZZZZ9.
015600     05  FILLER                  PIC X(2)  VALUE SPACES.
015700     05  WS-DL-LOAN-ID           PIC X(36).
015800     05  FILLER                  PIC X(2)  VALUE SPACES.
015900     05  WS-DL-OUTCOME           PIC X(8).
016000     05  FILLER                  PIC X(2)  VALUE SPACES.
016100     05  WS-DL-NEW-DUE-DATE      PIC X(19).
016200     05  FILLER                  PIC X(2)  VALUE SPACES.
016300     05  WS-DL-ERROR-CODE        PIC X(20).
016400*
016500 PROCEDURE DIVISION.
016600*
016700 A010-MAIN-LINE.
016800     DISPLAY SPACES UPON CRT.
016900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017000     IF RERUN-FROM-CHECKPOINT
017100         DISPLAY 'RNWOVR00 -- RESTARTED FROM CHECKPOINT'
017200             UPON CRT AT 0101.
017300     DISPLAY '* * * B E G I N   R N W O V R 0 0 . C B L'
017400         UPON CRT AT 0201.
017500     OPEN INPUT LP-FILE.
017600     READ LP-FILE INTO LOAN-POLICY-REC.
017700     CLOSE LP-FILE.
017800     PERFORM A030-LOAD-OI-TABLE THRU A030-LOAD-OI-TABLE-EXIT.
017900     OPEN INPUT LOAN-FILE.
018000     OPEN INPUT RO-FILE.
018100     OPEN OUTPUT RR-FILE.
018200     DISPLAY ' CTR LOAN-ID                        OUTCOME  '
018300              'NEW-DUE-DATE         ERROR-CODE          '
018400         UPON CRT AT 0401.
018500     PERFORM 001-MAIN THRU 001-MAIN-EXIT
018600         UNTIL END-OF-LOAN-FILE.
018700     PERFORM END-RTN.
018800*
018900 A030-LOAD-OI-TABLE.
019000     MOVE ZERO TO WS-OI-ROW-COUNT.
019100     OPEN INPUT OI-FILE.
019200 A030-READ-LOOP.
019300     READ OI-FILE INTO OPENING-INTERVAL-REC AT END
019400         MOVE 1 TO OI-EOF-SW.
019500     IF END-OF-OI-FILE
019600         GO TO A030-LOAD-OI-TABLE-EXIT.
019700     ADD 1 TO WS-OI-ROW-COUNT.
019800     MOVE OI-SEQ            TO WS-OI-SEQ-T (WS-OI-ROW-COUNT).
019900     MOVE OI-START-DATETIME TO WS-OI-START-T (WS-OI-ROW-COUNT).
020000     MOVE OI-END-DATETIME   TO WS-OI-END-T (WS-OI-ROW-COUNT).
020100     MOVE OI-IS-OPEN        TO WS-OI-OPEN-T (WS-OI-ROW-COUNT).
020200     GO TO A030-READ-LOOP.
020300 A030-LOAD-OI-TABLE-EXIT.
020400     CLOSE OI-FILE.
020500     EXIT.
020600*
020700 001-MAIN.
020800     READ LOAN-FILE AT END MOVE 1 TO LOAN-EOF-SW.
020900     IF END-OF-LOAN-FILE
021000         GO TO 001-MAIN-EXIT.
021100     READ RO-FILE INTO RENEWAL-OVERRIDE-REQUEST-REC AT END
021200         MOVE 1 TO RO-EOF-SW.
021300     IF END-OF-RO-FILE
021400         DISPLAY '!!!! RENEWAL-REQUEST.DAT RAN OUT AHEAD OF '
021500                 'LOANS.DAT -- ABORTING' UPON CRT AT 2301
021600         GO TO 001-MAIN-EXIT.
021700     ADD 1 TO REC-CTR.
021800     MOVE LOAN-FILE-REC TO LOAN-REC.
021900     MOVE ZERO TO WS-RN-RESOLVED-SW.
022000     MOVE ZERO TO WS-RN-STEP4-STRICT-SW.
022100     MOVE SPACES TO RENEWAL-RESULT-REC.
022200     MOVE LN-LOAN-ID TO RR-LOAN-ID.
022300     PERFORM V100-CHECK-COMMENT THRU V100-CHECK-COMMENT-EXIT.
022400     IF WS-RN-RESOLVED-SW = 0
022500         PERFORM V200-CHECK-NOT-LOANABLE-RENEWABLE THRU
022600             V200-CHECK-NOT-LOANABLE-RENEWABLE-EXIT.
022700     IF WS-RN-RESOLVED-SW = 0
022800         PERFORM V300-CHECK-PROPOSED-DATE THRU
022900             V300-CHECK-PROPOSED-DATE-EXIT.
023000     IF WS-RN-RESOLVED-SW = 0
023100         PERFORM V400-DETERMINE-NEW-DUE-DATE THRU
023200             V400-DETERMINE-NEW-DUE-DATE-EXIT.
023300     IF WS-RN-RESOLVED-SW = 0
023400         PERFORM V500-CHECK-OVERRIDE-CONDITIONS THRU
023500             V500-CHECK-OVERRIDE-CONDITIONS-EXIT.
023600     PERFORM V900-WRITE-RESULT THRU V900-WRITE-RESULT-EXIT.
023700 001-MAIN-EXIT.
023800     EXIT.
023900*
024000*    V100 -- BRANCH 1 OF THE POLICY-MANUAL TREE.  A BLANK
024100*    JUSTIFICATION KILLS THE OVERRIDE BEFORE ANYTHING ELSE
024200*    IS EVEN LOOKED AT.
024300 V100-CHECK-COMMENT.
024400     IF RO-COMMENT NOT = SPACES
024500         GO TO V100-CHECK-COMMENT-EXIT.
024600     MOVE 'REJECTED' TO RR-OUTCOME.
024700     MOVE 'MUST HAVE A COMMENT ' TO RR-ERROR-CODE.
024800     MOVE 1 TO WS-RN-RESOLVED-SW.
024900 V100-CHECK-COMMENT-EXIT.
025000     EXIT.
025100*
025200*    V200 -- BRANCH 2.  A LOAN THAT ISN'T LOANABLE OR ISN'T
025300*    RENEWABLE SKIPS THE WHOLE PROPOSED-DATE MACHINERY AND
025400*    TAKES THE STAFF-SUPPLIED OVERRIDE DATE AS-IS.
025500 V200-CHECK-NOT-LOANABLE-RENEWABLE.
025600     IF LP-IS-LOANABLE AND LP-IS-RENEWABLE
025700         GO TO V200-CHECK-NOT-LOANABLE-RENEWABLE-EXIT.
025800     IF RO-OVERRIDE-DUE-DATE = SPACES
025900         MOVE 'REJECTED' TO RR-OUTCOME
026000         MOVE 'DUE DATE IS REQUIRED' TO RR-ERROR-CODE
026100     ELSE
026200         MOVE 'APPLIED ' TO RR-OUTCOME
026300         MOVE RO-OVERRIDE-DUE-DATE TO RR-NEW-DUE-DATE.
026400     MOVE 1 TO WS-RN-RESOLVED-SW.
026500 V200-CHECK-NOT-LOANABLE-RENEWABLE-EXIT.
026600     EXIT.
026700*
026800*    V300 -- COMPUTES THE "PROPOSED" DUE DATE A ROUTINE, NON-
026900*    OVERRIDE RENEWAL WOULD GET RIGHT NOW.  THIS REDUCED SYSTEM
027000*    CARRIES NO SEPARATE RENEWAL-PERIOD FIELD ON LOAN-POLICY-REC,
027100*    SO A ROUTINE RENEWAL'S DUE DATE IS PRICED THE SAME WAY
027200*    DUEADJ00 PRICES ANY OTHER DUE DATE -- BY RUNNING THE
027300*    CLOSED-LIBRARY STRATEGY WITH THE REQUESTED DATE AND THE
027400*    "NOW" CLOCK BOTH SET TO RO-SYSTEM-DATE.  FOR KEEP_DATE THAT
027450*    MEANS TODAY'S 23:59:59; FOR END_OF_HRS IT MEANS WHATEVER
027500*    OPENING INTERVAL RO-SYSTEM-DATE FALLS IN RIGHT NOW.  IF THE
027550*    STRATEGY CAN'T RESOLVE AN INTERVAL, THE PROPOSED DATE IS
027600*    TREATED AS UNCALCULABLE (BRANCH 3) -- REQ 4967.
027650 V300-CHECK-PROPOSED-DATE.
027700     MOVE RO-SYSTEM-DATE TO WS-REQUESTED-DATE.
027800     MOVE RO-SYSTEM-DATE TO WS-SYSTEM-DATE.
027900     PERFORM D100-SELECT-STRATEGY THRU D100-SELECT-STRATEGY-EXIT.
028000     PERFORM D400-CHECK-FIXED-LIMIT THRU
028100         D400-CHECK-FIXED-LIMIT-EXIT.
028200     MOVE WS-ADJUSTED-DATE TO WS-PROPOSED-DATE.
028300     IF WS-PROPOSED-DATE NOT = SPACES
028400         GO TO V300-CHECK-PROPOSED-DATE-EXIT.
028500     IF RO-OVERRIDE-DUE-DATE = SPACES
028600         MOVE 'REJECTED' TO RR-OUTCOME
028700         MOVE 'DUE DATE IS REQUIRED' TO RR-ERROR-CODE
028800     ELSE
028900         MOVE 'APPLIED ' TO RR-OUTCOME
029000         MOVE RO-OVERRIDE-DUE-DATE TO RR-NEW-DUE-DATE.
029100     MOVE 1 TO WS-RN-RESOLVED-SW.
029200 V300-CHECK-PROPOSED-DATE-EXIT.
029300     EXIT.
029400*
029500*    V400 -- BRANCH 4.  IF THE ROUTINE RENEWAL WOULD ALREADY
029600*    MOVE THE DUE DATE FORWARD, IT WINS OUTRIGHT; OTHERWISE THE
029700*    STAFF OVERRIDE DATE IS REQUIRED TO GO ANY FURTHER.
029800 V400-DETERMINE-NEW-DUE-DATE.
029900     IF WS-PROPOSED-DATE > LN-DUE-DATE
030000         MOVE WS-PROPOSED-DATE TO WS-NEW-DUE-DATE
030100         MOVE 1 TO WS-RN-STEP4-STRICT-SW
030200         GO TO V400-DETERMINE-NEW-DUE-DATE-EXIT.
030300     MOVE 0 TO WS-RN-STEP4-STRICT-SW.
030400     IF RO-OVERRIDE-DUE-DATE = SPACES
030500         MOVE 'REJECTED' TO RR-OUTCOME
030600         MOVE 'OVERRIDE DATE REQD  ' TO RR-ERROR-CODE
030700         MOVE 1 TO WS-RN-RESOLVED-SW
030800         GO TO V400-DETERMINE-NEW-DUE-DATE-EXIT.
030900     MOVE RO-OVERRIDE-DUE-DATE TO WS-NEW-DUE-DATE.
031000 V400-DETERMINE-NEW-DUE-DATE-EXIT.
031100     EXIT.
031200*
031300*    V500 -- BRANCHES 5 AND 6.  THE OVERRIDE ONLY GOES THROUGH
031400*    WITHOUT FURTHER QUESTION WHEN THE RENEWAL LIMIT IS ALREADY
031500*    UP, A RECALL IS WAITING, THE ITEM IS LOST, OR THE ROUTINE
031600*    RENEWAL (STEP 4) DID NOT ALREADY MOVE THE DATE FORWARD ON
031700*    ITS OWN -- AND EVEN THEN ONLY IF THE RESULTING DATE IS
031800*    STRICTLY LATER THAN THE CURRENT DUE DATE.
031900*    09/14/04 TWN -- THIS USED TO TEST WS-RN-STEP4-STRICT-SW = 1
032000*    HERE (BACKWARDS -- THAT'S THE CASE WHERE STEP 4 *DID* MOVE
032100*    THE DATE FORWARD) SO THE "PROPOSED SAME-OR-EARLIER" LEG OF
032200*    STEP 5 NEVER ONCE FIRED.  FIXED TO TEST FOR = 0 (REQ 6210).
032300 V500-CHECK-OVERRIDE-CONDITIONS.
032400     IF LP-RENEWAL-LIMIT-YES OR RO-RECALL-REQUEST-YES
032500         OR LN-ITEM-IS-LOST OR WS-RN-STEP4-STRICT-SW = 0
032600         NEXT SENTENCE
032700     ELSE
032800         MOVE 'REJECTED' TO RR-OUTCOME
032900         MOVE 'NO MATCHING OVERRIDE' TO RR-ERROR-CODE
033000         MOVE 1 TO WS-RN-RESOLVED-SW
033100         GO TO V500-CHECK-OVERRIDE-CONDITIONS-EXIT.
033200     IF WS-NEW-DUE-DATE > LN-DUE-DATE
033300         MOVE 'APPLIED ' TO RR-OUTCOME
033400         MOVE WS-NEW-DUE-DATE TO RR-NEW-DUE-DATE
033500     ELSE
033600         MOVE 'REJECTED' TO RR-OUTCOME
033700         MOVE 'SAME OR EARLIER DATE' TO RR-ERROR-CODE.
033800     MOVE 1 TO WS-RN-RESOLVED-SW.
033900 V500-CHECK-OVERRIDE-CONDITIONS-EXIT.
034000     EXIT.
034100*
034200 V900-WRITE-RESULT.
034300     WRITE RR-FILE-REC FROM RENEWAL-RESULT-REC.
034400     MOVE REC-CTR       TO WS-DL-CTR.
034500     MOVE RR-LOAN-ID    TO WS-DL-LOAN-ID.
034600     MOVE RR-OUTCOME    TO WS-DL-OUTCOME.
034700     MOVE RR-NEW-DUE-DATE TO WS-DL-NEW-DUE-DATE.
034800     MOVE RR-ERROR-CODE TO WS-DL-ERROR-CODE.
034900     DISPLAY WS-DETAIL-LINE UPON CRT.
035000 V900-WRITE-RESULT-EXIT.
035100     EXIT.
035200*
035300 END-RTN.
035400     DISPLAY 'TOTAL RENEWAL REQUESTS    - ' REC-CTR
035500         UPON CRT AT 2301.
035600     CLOSE LOAN-FILE RO-FILE RR-FILE.
035700     STOP RUN.
035800*
035900 copy '/users/devel/lnbps-cldlogic.cbl'.
